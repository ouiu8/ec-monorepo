000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordwcart.cpy                                            *
000140*      Midland Merchandise Systems -- Data Processing          *
000150*      Order Processing subsystem (ORD)                        *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* CART header record.  One row per shopping-session cart; the
000210* cart is created lazily on the session's first ADD-TO-CART and
000220* is never pre-created by any other flow.  CT-CART-ID is the
000230* RELATIVE key on CARTFILE and is handed out from ordwseq.cpy's
000240* SQ-CART-NEXT-ID.
000250*
000260*     AMENDMENT HISTORY
000270*
000280*      DATE       INIT  REQUEST    DESCRIPTION
000290*      03/18/87   RGH   INITIAL    First cut for the order run.
000300*      11/02/93   TFK   MMS-0410   Widened CT-SESSION-ID from
000310*                                  X(30) to X(64) -- the front
000320*                                  end's session tokens grew.
000330*
000400     05  CT-CART-RECORD.
000410         10  CT-CART-ID             PIC 9(9).
000420         10  CT-SESSION-ID          PIC X(64).
000430         10  CT-CREATED-AT.
000440             15  CT-CREATED-DATE    PIC 9(8).
000450             15  CT-CREATED-TIME    PIC 9(6).
000460         10  CT-CREATED-AT-X REDEFINES CT-CREATED-AT
000470                                    PIC X(14).
000480         10  CT-UPDATED-AT.
000490             15  CT-UPDATED-DATE    PIC 9(8).
000500             15  CT-UPDATED-TIME    PIC 9(6).
000510         10  CT-UPDATED-AT-X REDEFINES CT-UPDATED-AT
000520                                    PIC X(14).
000530         10  FILLER                 PIC X(40).
