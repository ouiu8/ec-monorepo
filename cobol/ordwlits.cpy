000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordwlits.cpy                                            *
000140*      Midland Merchandise Systems -- Data Processing          *
000150*      Order Processing subsystem (ORD)                        *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* Common literals for the ORD suite.  Kept in one copy book so
000210* that a DD-name or a table-size change is a one place fix
000220* instead of a hunt through every program.
000240*
000250*     AMENDMENT HISTORY
000260*
000270*      DATE       INIT  REQUEST    DESCRIPTION
000280*      03/11/87   RGH   INITIAL    First cut for the order run.
000285*      03/25/87   RGH   INITIAL    Added ORDW-FILE-RUNIN for
000286*                                  the new batch driver.
000290*      09/22/88   RGH   MMS-0114   Added ORDW-MAX-CART-LINES.
000300*      06/14/91   TFK   MMS-0301   Added product table limit.
000310*      02/09/99   LMS   MMS-Y2K1   Y2K date-window review, no
000311*                                  changes required (8-digit
000312*                                  century dates already used
000313*                                  throughout the ORD suite).
000320*
000400     05  ORDW-FILE-NAMES.
000410         10  ORDW-FILE-CART          PIC X(8) VALUE 'CARTFILE'.
000420         10  ORDW-FILE-CARTITM       PIC X(8) VALUE 'CITMFILE'.
000430         10  ORDW-FILE-PRODUCT       PIC X(8) VALUE 'PRODFILE'.
000440         10  ORDW-FILE-ORDER         PIC X(8) VALUE 'ORDRFILE'.
000450         10  ORDW-FILE-ORDERITM      PIC X(8) VALUE 'OITMFILE'.
000460         10  ORDW-FILE-SEQCTL        PIC X(8) VALUE 'SEQFILE '.
000465         10  ORDW-FILE-RUNIN         PIC X(8) VALUE 'RUNIN   '.
000470*
000480* Table limits -- one cart is not expected to exceed this many
000490* distinct product lines in a single run, nor a product catalog
000500* scan more than this many rows held in storage at one time.
000510*
000600     05  ORDW-MAX-CART-LINES        PIC S9(4) COMP VALUE +200.
000610     05  ORDW-MAX-ORDER-LINES       PIC S9(4) COMP VALUE +200.
000620     05  ORDW-MAX-PRODUCT-ROWS      PIC S9(4) COMP VALUE +500.
000630*
000640* Order status literals -- also declared as 88-levels against
000650* OH-STATUS in ordwohdr.cpy; kept here too so a subprogram that
000660* only has the commarea in scope can still test a returned
000670* status value without copying the header layout.
000680*
000700     05  ORDW-STATUS-PENDING        PIC X(10) VALUE 'PENDING'.
000710     05  ORDW-STATUS-PROCESSING     PIC X(10) VALUE 'PROCESSING'.
000720     05  ORDW-STATUS-SHIPPED        PIC X(10) VALUE 'SHIPPED'.
000730     05  ORDW-STATUS-CANCELLED      PIC X(10) VALUE 'CANCELLED'.
