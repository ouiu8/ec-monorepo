000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordccart.cpy                                            *
000140*      Midland Merchandise Systems -- Data Processing          *
000150*      Order Processing subsystem (ORD)                        *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* Parameter area passed CALL 'ORDCART' USING CARTCA-COMMAREA.
000210* One area serves every CartService function -- the caller sets
000220* CARTCA-FUNCTION and the fields that function needs, ORDCART
000230* fills in CARTCA-RETURN-CODE/MESSAGE and, for a GET, the item
000240* table.  Same one-area-per-service shape used for PRODCA and
000250* ORDRCA below -- keeps every CALLed subprogram's interface
000255* in a single copybook a maintainer can read start to finish.
000260*
000270*     AMENDMENT HISTORY
000280*
000290*      DATE       INIT  REQUEST    DESCRIPTION
000300*      03/20/87   RGH   INITIAL    First cut for the order run.
000310*      09/22/88   RGH   MMS-0114   Raised the item table from
000320*                                  25 to ORDW-MAX-CART-LINES.
000330*
000400     05  CARTCA-COMMAREA.
000410         10  CARTCA-FUNCTION        PIC X(4).
000420             88  CARTCA-FN-ADD          VALUE 'ADD '.
000430             88  CARTCA-FN-GET          VALUE 'GET '.
000440             88  CARTCA-FN-UPDATE       VALUE 'UPD '.
000450             88  CARTCA-FN-REMOVE       VALUE 'DEL '.
000460             88  CARTCA-FN-CLEAR        VALUE 'CLR '.
000470         10  CARTCA-SESSION-ID      PIC X(64).
000480         10  CARTCA-PRODUCT-ID      PIC 9(9).
000490         10  CARTCA-QUANTITY        PIC 9(5).
000500         10  CARTCA-CART-ID         PIC 9(9).
000510         10  CARTCA-RETURN-CODE     PIC X(2).
000520             88  CARTCA-OK              VALUE '00'.
000530             88  CARTCA-NOT-FOUND       VALUE '04'.
000540         10  CARTCA-MESSAGE         PIC X(60).
000550         10  CARTCA-ITEM-COUNT      PIC S9(4) COMP.
000560         10  CARTCA-ITEM-TABLE OCCURS 200 TIMES
000570                 INDEXED BY CARTCA-IT-NDX.
000580             15  CARTCA-IT-ID           PIC 9(9).
000590             15  CARTCA-IT-PRODUCT-ID   PIC 9(9).
000600             15  CARTCA-IT-QUANTITY     PIC 9(5).
