000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordwcitm.cpy                                            *
000140*      Midland Merchandise Systems -- Data Processing          *
000150*      Order Processing subsystem (ORD)                        *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* CART-ITEM record -- one row per distinct product held in a
000210* cart.  Adding the same product twice accumulates quantity on
000220* the existing row rather than creating a second one; see
000230* ordcart.cbl paragraph B-ADD-TO-CART.  CI-ID is the RELATIVE
000240* key on CITMFILE; CI-CART-ID/CI-PRODUCT-ID are carried as data
000250* fields and located by a sequential scan of the file -- no
000260* alternate index is carried, per the FILES note at the head of
000262* ordcart.cbl.
000270*
000280*     AMENDMENT HISTORY
000290*
000300*      DATE       INIT  REQUEST    DESCRIPTION
000310*      03/18/87   RGH   INITIAL    First cut for the order run.
000320*
000400     05  CI-CARTITM-RECORD.
000410         10  CI-ID                  PIC 9(9).
000420         10  CI-CART-ID             PIC 9(9).
000430         10  CI-PRODUCT-ID          PIC 9(9).
000440         10  CI-QUANTITY            PIC 9(5).
000450         10  CI-CREATED-AT.
000460             15  CI-CREATED-DATE    PIC 9(8).
000470             15  CI-CREATED-TIME    PIC 9(6).
000480         10  CI-CREATED-AT-X REDEFINES CI-CREATED-AT
000490                                    PIC X(14).
000500         10  CI-UPDATED-AT.
000510             15  CI-UPDATED-DATE    PIC 9(8).
000520             15  CI-UPDATED-TIME    PIC 9(6).
000530         10  CI-UPDATED-AT-X REDEFINES CI-UPDATED-AT
000540                                    PIC X(14).
000550         10  FILLER                 PIC X(30).
