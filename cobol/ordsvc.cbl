000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ORDSVC.
000300 AUTHOR.       R G HOLLIS.
000310 INSTALLATION. MIDLAND MERCHANDISE SYSTEMS.
000320 DATE-WRITTEN. MARCH 1987.
000330 DATE-COMPILED.
000340 SECURITY.     UNCLASSIFIED.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      ordsvc.cbl                                             *
000400*      Midland Merchandise Systems -- Data Processing         *
000410*      Order Processing subsystem (ORD)                       *
000420*               @BANNER_END@                                  *
000430*                                                             *
000440*-------------------------------------------------------------*
000450*
000460***************************************************************
000470*    DESCRIPTION
000480*
000490* OrderService.  This program owns ORDRFILE and OITMFILE and
000500* is the only program in the suite that calls both ORDCART
000510* and ORDPROD -- checkout reads the cart, checks and books
000520* stock line by line, writes the order, then clears the cart;
000530* cancel restores stock for every line of a cancelled order.
000540* Neither ORDCART nor ORDPROD is aware this program exists.
000550*
000560***************************************************************
000570*     AMENDMENT HISTORY
000580*
000590*      DATE       INIT  REQUEST    DESCRIPTION
000600*      03/22/87   RGH   INITIAL    First cut for the order run.
000610*      09/22/88   RGH   MMS-0114   Raised the line table to
000620*                                  match ORDW-MAX-ORDER-LINES.
000630*      11/02/93   TFK   MMS-0410   Added CANCEL function and
000640*                                  the stock-restoration call
000650*                                  to ORDPROD.
000660*      02/09/99   LMS   MMS-Y2K1   Y2K date-window review, no
000662*                                  changes required.
000664*      03/06/00   TFK   MMS-0601   Web storefront rollout --
000666*                                  OH-SHIPPING-ADDRESS and
000668*                                  OH-PAYMENT-METHOD are now
000670*                                  posted from the site's
000672*                                  checkout page instead of the
000674*                                  old phone-order script.
000676*      08/14/00   RGH   MMS-0619   Customer service was reading
000677*                                  a "12 - insufficient stock"
000678*                                  rejection on lines where the
000679*                                  product had actually been
000680*                                  pulled from the catalog.  Line
000681*                                  check now sets its own '04'
000682*                                  not-on-file code ahead of the
000683*                                  stock check.
000684***************************************************************
000690*     FILES
000700*
000710*     ORDRFILE - RELATIVE, keyed by OH-ORD-ID
000720*         READ (random and sequential), WRITE, REWRITE
000730*     OITMFILE - RELATIVE, keyed by OI-ID
000740*         READ (sequential scan by OI-ORDER-ID), WRITE
000750*     SEQFILE  - RELATIVE, single control record
000760*         READ, REWRITE (next-id counters)
000770*
000780***************************************************************
000790*     CALLS
000800*
000810*     ORDCART - GET/CLR functions, to read and then empty the
000820*               shopper's cart at checkout.
000830*     ORDPROD - DECR/INCR stock functions, one call per order
000840*               line at checkout and at cancel.
000850*
000860***************************************************************
000870*     COPYBOOKS
000880*
000890*     ORDWLITS - Common working storage literals.
000900*     ORDWSEQ  - SEQFILE control-record layout.
000910*     ORDWOHDR - ORDER header record layout.
000920*     ORDWOITM - ORDER-ITEM record layout.
000930*     ORDCORDR - Commarea layout of the data passed to this
000940*                program from ORDRUN.
000950*     ORDCCART - Commarea layout passed on to ORDCART.
000960*     ORDCPROD - Commarea layout passed on to ORDPROD.
000970*
000980***************************************************************
000990*
001000 ENVIRONMENT DIVISION.
001100 CONFIGURATION SECTION.
001110 SPECIAL-NAMES.
001120     C01 IS TOP-OF-FORM.
001200 INPUT-OUTPUT SECTION.
001300 FILE-CONTROL.
001310*
001320     SELECT ORDRFILE  ASSIGN TO ORDW-FILE-ORDER
001330                      ORGANIZATION IS RELATIVE
001340                      ACCESS IS DYNAMIC
001350                      RELATIVE KEY IS WS-ORDER-RELKEY
001360                      FILE STATUS IS WS-ORDRFILE-STATUS.
001370*
001380     SELECT OITMFILE  ASSIGN TO ORDW-FILE-ORDERITM
001390                      ORGANIZATION IS RELATIVE
001400                      ACCESS IS DYNAMIC
001410                      RELATIVE KEY IS WS-ORDERITM-RELKEY
001420                      FILE STATUS IS WS-OITMFILE-STATUS.
001430*
001440     SELECT SEQFILE   ASSIGN TO ORDW-FILE-SEQCTL
001450                      ORGANIZATION IS RELATIVE
001460                      ACCESS IS RANDOM
001470                      RELATIVE KEY IS WS-SEQFILE-RELKEY
001480                      FILE STATUS IS WS-SEQFILE-STATUS.
001490*
001500 DATA DIVISION.
001600 FILE SECTION.
001610*
001700 FD  ORDRFILE.
001710 01  ORDER-RECORD.
001720     COPY ORDWOHDR.
001730*
001800 FD  OITMFILE.
001810 01  ORDERITM-RECORD.
001820     COPY ORDWOITM.
001830*
001900 FD  SEQFILE.
001910 01  SEQ-RECORD.
001920     COPY ORDWSEQ.
001930*
002000 WORKING-STORAGE SECTION.
002010*
002011 77  WS-LINE-SUB                   PIC S9(4) COMP VALUE ZERO.
002012 01  WS-ORDW-LITERALS.
002014     COPY ORDWLITS.
002016*
002020 01  WS-DEBUG-DETAILS.
002030     05  FILLER                     PIC X(32)
002040         VALUE 'ORDSVC-------WORKING STORAGE  '.
002050     05  WS-DEBUG-EYE               PIC X(8) VALUE 'ORDSVC'.
002060*
002100 01  WS-FILE-STATUSES.
002110     05  WS-ORDRFILE-STATUS        PIC XX VALUE '00'.
002120         88  WS-ORDRFILE-OK               VALUE '00'.
002130     05  WS-OITMFILE-STATUS        PIC XX VALUE '00'.
002140         88  WS-OITMFILE-OK               VALUE '00'.
002150     05  WS-SEQFILE-STATUS         PIC XX VALUE '00'.
002160         88  WS-SEQFILE-OK                VALUE '00'.
002170*
002200 01  WS-RELATIVE-KEYS.
002210     05  WS-ORDER-RELKEY           PIC 9(9) COMP-3 VALUE ZERO.
002220     05  WS-ORDERITM-RELKEY        PIC 9(9) COMP-3 VALUE ZERO.
002230     05  WS-SEQFILE-RELKEY         PIC 9(9) COMP-3 VALUE 1.
002240     05  WS-SCAN-RELKEY            PIC 9(9) COMP-3 VALUE ZERO.
002250*
002300 01  WS-SWITCHES.
002310     05  WS-EOF-OITMFILE-SW        PIC X VALUE 'N'.
002320         88  WS-EOF-OITMFILE              VALUE 'Y'.
002330     05  WS-ORDER-FOUND-SW         PIC X VALUE 'N'.
002340         88  WS-ORDER-FOUND               VALUE 'Y'.
002350     05  WS-STOCK-SHORT-SW         PIC X VALUE 'N'.
002360         88  WS-STOCK-SHORT               VALUE 'Y'.
002365     05  WS-LINE-PRODNF-SW         PIC X VALUE 'N'.
002366         88  WS-LINE-PRODNF               VALUE 'Y'.
002370*
002400 01  WS-COUNTERS.
002410     05  WS-LINE-TABLE-NDX         PIC S9(4) COMP VALUE ZERO.
002420     05  WS-HIST-TABLE-NDX         PIC S9(4) COMP VALUE ZERO.
002440*
002500 01  WS-DATE-TIME-FIELDS.
002510     05  WS-CURRENT-TS.
002520         10  WS-CURRENT-DATE       PIC 9(8).
002530         10  WS-CURRENT-TIME       PIC 9(6).
002540     05  WS-CURRENT-TS-X REDEFINES WS-CURRENT-TS
002550                               PIC X(14).
002555     05  WS-TIME-OF-DAY            PIC 9(8) VALUE ZERO.
002560     05  FILLER                    PIC X(20).
002570*
002600 01  WS-ORDER-TOTAL                PIC S9(9)V99 COMP-3
002610                                       VALUE ZERO.
002620 01  WS-LINE-SUBTOTAL              PIC S9(9)V99 COMP-3
002630                                       VALUE ZERO.
002640*
002700 01  WS-WORK-ORDER-RECORD.
002710     COPY ORDWOHDR.
002720*
002800 01  WS-WORK-ORDERITM-RECORD.
002810     COPY ORDWOITM.
002820*
002900 01  WS-CART-COMMAREA.
002910     COPY ORDCCART.
002920*
003000 01  WS-PROD-COMMAREA.
003010     COPY ORDCPROD.
003020*
004000 LINKAGE SECTION.
004010 01  ORDRCA-PARM-AREA.
004020     COPY ORDCORDR.
004030*
005000 PROCEDURE DIVISION USING ORDRCA-PARM-AREA.
005010*
005020 000-MAIN-LOGIC SECTION.
005030*
005040 000-010.
005050     OPEN I-O ORDRFILE OITMFILE SEQFILE.
005060     MOVE '00' TO ORDRCA-RETURN-CODE.
005070     MOVE SPACES TO ORDRCA-MESSAGE.
005080     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
005081     ACCEPT WS-TIME-OF-DAY FROM TIME.
005082     MOVE WS-TIME-OF-DAY (1:6) TO WS-CURRENT-TIME.
005090*
005100 000-020.
005110     EVALUATE TRUE
005120         WHEN ORDRCA-FN-CHECKOUT
005130             PERFORM A-CHECKOUT-CART
005140         WHEN ORDRCA-FN-GET-ORDER
005150             PERFORM B-GET-ORDER
005160         WHEN ORDRCA-FN-HISTORY
005170             PERFORM C-GET-ORDER-HISTORY
005180         WHEN ORDRCA-FN-CANCEL
005190             PERFORM D-CANCEL-ORDER
005200         WHEN OTHER
005210             MOVE '08' TO ORDRCA-RETURN-CODE
005220             MOVE 'ORDSVC: UNKNOWN FUNCTION REQUESTED'
005230                 TO ORDRCA-MESSAGE
005240     END-EVALUATE.
005250*
005260 000-030.
005270     CLOSE ORDRFILE OITMFILE SEQFILE.
005280     GOBACK.
005290*
005300 END-000-MAIN-LOGIC.
005310     EXIT.
005320*
006000 A-CHECKOUT-CART SECTION.
006010*
006020* Seven-step checkout.  Empty-cart, product-still-on-file and
006030* stock-sufficiency are all checked before a single byte is
006040* written -- if any one fails the whole order is rejected and
006045* no stock is touched.  A line whose product has since been
006047* dropped from the catalog is reported separately ('04') from
006049* a line that is short on stock ('12') so the storefront can
006051* tell the customer which problem they actually have.
006050*
006060 A-010.
006070     MOVE SPACES TO WS-CART-COMMAREA.
006080     SET CARTCA-FN-GET TO TRUE.
006090     MOVE ORDRCA-SESSION-ID TO CARTCA-SESSION-ID.
006100     CALL 'ORDCART' USING WS-CART-COMMAREA.
006110     IF CARTCA-ITEM-COUNT = ZERO
006120         MOVE '08' TO ORDRCA-RETURN-CODE
006130         MOVE 'CART IS EMPTY, NOTHING TO CHECK OUT'
006140             TO ORDRCA-MESSAGE
006150     ELSE
006160         PERFORM A-020-PRICE-CHECK-LINES
006170         IF WS-LINE-PRODNF
006180             MOVE '04' TO ORDRCA-RETURN-CODE
006185             MOVE 'PRODUCT ON CART LINE NO LONGER ON FILE'
006190                 TO ORDRCA-MESSAGE
006195         ELSE
006200         IF WS-STOCK-SHORT
006205             MOVE '12' TO ORDRCA-RETURN-CODE
006210             MOVE 'INSUFFICIENT STOCK FOR ONE OR MORE ITEMS'
006215                 TO ORDRCA-MESSAGE
006220         ELSE
006225             PERFORM A-030-BUILD-ORDER-HEADER
006230             PERFORM A-040-DECREMENT-AND-WRITE-LINES
006240             PERFORM A-050-CLEAR-THE-CART.
006250*
006260 END-A-CHECKOUT-CART.
006270     EXIT.
006280*
006300 A-020-PRICE-CHECK-LINES.
006310     MOVE 'N' TO WS-STOCK-SHORT-SW.
006315     MOVE 'N' TO WS-LINE-PRODNF-SW.
006320     MOVE ZERO TO WS-LINE-SUB.
006330     PERFORM A-021-CHECK-ONE-LINE THRU A-021-EXIT
006340         VARYING WS-LINE-SUB FROM 1 BY 1
006350         UNTIL WS-LINE-SUB > CARTCA-ITEM-COUNT
006355            OR WS-LINE-PRODNF
006360            OR WS-STOCK-SHORT.
006370*
006400 A-021-CHECK-ONE-LINE.
006410     SET CARTCA-IT-NDX TO WS-LINE-SUB.
006420     MOVE SPACES TO WS-PROD-COMMAREA.
006430     SET PRODCA-FN-GET-ONE TO TRUE.
006440     MOVE CARTCA-IT-PRODUCT-ID (CARTCA-IT-NDX)
006450         TO PRODCA-PROD-ID.
006460     CALL 'ORDPROD' USING WS-PROD-COMMAREA.
006465     IF NOT PRODCA-OK
006467         MOVE 'Y' TO WS-LINE-PRODNF-SW
006470     ELSE
006480     IF PRODCA-PROD-STOCK
006490             < CARTCA-IT-QUANTITY (CARTCA-IT-NDX)
006500         MOVE 'Y' TO WS-STOCK-SHORT-SW.
006510 A-021-EXIT.
006520     EXIT.
006530*
006600 A-030-BUILD-ORDER-HEADER.
006610     PERFORM Y-NEXT-ORDER-ID.
006620     MOVE ZERO TO WS-ORDER-TOTAL.
006630     MOVE WS-ORDER-RELKEY TO OH-ORD-ID OF WS-WORK-ORDER-RECORD.
006640     MOVE ORDRCA-USER-ID TO OH-USER-ID OF WS-WORK-ORDER-RECORD.
006650     MOVE WS-CURRENT-TS TO OH-ORDER-DATE OF WS-WORK-ORDER-RECORD.
006660     MOVE 'PENDING'
006670         TO OH-STATUS OF WS-WORK-ORDER-RECORD.
006680     MOVE ORDRCA-SHIPPING-ADDRESS
006690         TO OH-SHIPPING-ADDRESS OF WS-WORK-ORDER-RECORD.
006700     MOVE ORDRCA-PAYMENT-METHOD
006710         TO OH-PAYMENT-METHOD OF WS-WORK-ORDER-RECORD.
006720     MOVE WS-CURRENT-TS TO OH-CREATED-AT OF WS-WORK-ORDER-RECORD.
006730     MOVE WS-CURRENT-TS TO OH-UPDATED-AT OF WS-WORK-ORDER-RECORD.
006740*
006800 A-040-DECREMENT-AND-WRITE-LINES.
006810     MOVE ZERO TO WS-LINE-SUB.
006820     PERFORM A-041-WRITE-ONE-LINE THRU A-041-EXIT
006830         VARYING WS-LINE-SUB FROM 1 BY 1
006840         UNTIL WS-LINE-SUB > CARTCA-ITEM-COUNT.
006850     MOVE WS-ORDER-TOTAL TO OH-TOTAL-AMOUNT
006860         OF WS-WORK-ORDER-RECORD.
006870     MOVE WS-WORK-ORDER-RECORD TO ORDER-RECORD.
006880     WRITE ORDER-RECORD
006890         INVALID KEY
006900             MOVE '12' TO ORDRCA-RETURN-CODE
006910             MOVE 'ORDSVC: WRITE FAILED ON ORDRFILE'
006920                 TO ORDRCA-MESSAGE.
006930     MOVE OH-ORD-ID OF WS-WORK-ORDER-RECORD TO ORDRCA-ORD-ID.
006940     MOVE OH-STATUS OF WS-WORK-ORDER-RECORD TO ORDRCA-ORD-STATUS.
006950     MOVE WS-ORDER-TOTAL TO ORDRCA-ORD-TOTAL.
006960*
007000 A-041-WRITE-ONE-LINE.
007010     SET CARTCA-IT-NDX TO WS-LINE-SUB.
007020     MOVE SPACES TO WS-PROD-COMMAREA.
007030     SET PRODCA-FN-DECR-STOCK TO TRUE.
007040     MOVE CARTCA-IT-PRODUCT-ID (CARTCA-IT-NDX) TO PRODCA-PROD-ID.
007050     MOVE CARTCA-IT-QUANTITY (CARTCA-IT-NDX) TO PRODCA-QUANTITY.
007060     CALL 'ORDPROD' USING WS-PROD-COMMAREA.
007070     MOVE SPACES TO WS-PROD-COMMAREA.
007080     SET PRODCA-FN-GET-ONE TO TRUE.
007090     MOVE CARTCA-IT-PRODUCT-ID (CARTCA-IT-NDX) TO PRODCA-PROD-ID.
007100     CALL 'ORDPROD' USING WS-PROD-COMMAREA.
007110     COMPUTE WS-LINE-SUBTOTAL ROUNDED =
007120         PRODCA-PROD-PRICE * CARTCA-IT-QUANTITY (CARTCA-IT-NDX).
007130     ADD WS-LINE-SUBTOTAL TO WS-ORDER-TOTAL.
007140     PERFORM Y-NEXT-ORDERITM-ID.
007150     MOVE WS-ORDERITM-RELKEY TO OI-ID OF WS-WORK-ORDERITM-RECORD.
007160     MOVE OH-ORD-ID OF WS-WORK-ORDER-RECORD
007170         TO OI-ORDER-ID OF WS-WORK-ORDERITM-RECORD.
007180     MOVE CARTCA-IT-PRODUCT-ID (CARTCA-IT-NDX)
007190         TO OI-PRODUCT-ID OF WS-WORK-ORDERITM-RECORD.
007200     MOVE CARTCA-IT-QUANTITY (CARTCA-IT-NDX)
007210         TO OI-QUANTITY OF WS-WORK-ORDERITM-RECORD.
007220     MOVE PRODCA-PROD-PRICE
007230         TO OI-UNIT-PRICE OF WS-WORK-ORDERITM-RECORD.
007240     MOVE WS-LINE-SUBTOTAL
007250         TO OI-SUBTOTAL OF WS-WORK-ORDERITM-RECORD.
007260     MOVE WS-CURRENT-TS TO OI-CREATED-AT
007270         OF WS-WORK-ORDERITM-RECORD.
007280     MOVE WS-CURRENT-TS TO OI-UPDATED-AT
007290         OF WS-WORK-ORDERITM-RECORD.
007300     MOVE WS-WORK-ORDERITM-RECORD TO ORDERITM-RECORD.
007310     WRITE ORDERITM-RECORD
007320         INVALID KEY
007330             MOVE '12' TO ORDRCA-RETURN-CODE
007340             MOVE 'ORDSVC: WRITE FAILED ON OITMFILE'
007350                 TO ORDRCA-MESSAGE.
007360 A-041-EXIT.
007370     EXIT.
007380*
007400 A-050-CLEAR-THE-CART.
007410     MOVE SPACES TO WS-CART-COMMAREA.
007420     SET CARTCA-FN-CLEAR TO TRUE.
007430     MOVE ORDRCA-SESSION-ID TO CARTCA-SESSION-ID.
007440     CALL 'ORDCART' USING WS-CART-COMMAREA.
007450*
008000 B-GET-ORDER SECTION.
008010*
008020 B-010.
008030     MOVE ORDRCA-ORD-ID TO WS-ORDER-RELKEY.
008040     READ ORDRFILE INTO WS-WORK-ORDER-RECORD
008050         INVALID KEY
008060             MOVE '04' TO ORDRCA-RETURN-CODE
008070             MOVE 'ORDER NOT FOUND' TO ORDRCA-MESSAGE.
008080     IF ORDRCA-OK
008090         MOVE OH-ORD-ID OF WS-WORK-ORDER-RECORD
008100             TO ORDRCA-ORD-ID
008110         MOVE OH-STATUS OF WS-WORK-ORDER-RECORD
008120             TO ORDRCA-ORD-STATUS
008130         MOVE OH-TOTAL-AMOUNT OF WS-WORK-ORDER-RECORD
008140             TO ORDRCA-ORD-TOTAL
008150         PERFORM B-020-LOAD-ORDER-LINES.
008160*
008170 END-B-GET-ORDER.
008180     EXIT.
008190*
008200 B-020-LOAD-ORDER-LINES.
008210     MOVE ZERO TO ORDRCA-LINE-COUNT.
008220     MOVE ZERO TO WS-LINE-TABLE-NDX.
008230     MOVE 'N' TO WS-EOF-OITMFILE-SW.
008240     MOVE 1 TO WS-SCAN-RELKEY.
008250     START OITMFILE KEY IS NOT LESS THAN WS-SCAN-RELKEY
008260         INVALID KEY
008270             MOVE 'Y' TO WS-EOF-OITMFILE-SW.
008280     IF NOT WS-EOF-OITMFILE
008290         PERFORM B-021-SCAN-LOOP THRU B-021-EXIT
008300             UNTIL WS-EOF-OITMFILE.
008310*
008400 B-021-SCAN-LOOP.
008410     READ OITMFILE NEXT RECORD INTO WS-WORK-ORDERITM-RECORD
008420         AT END
008430             MOVE 'Y' TO WS-EOF-OITMFILE-SW
008440             GO TO B-021-EXIT.
008450     IF OI-ORDER-ID OF WS-WORK-ORDERITM-RECORD
008460             = OH-ORD-ID OF WS-WORK-ORDER-RECORD
008470         ADD 1 TO WS-LINE-TABLE-NDX
008480         SET ORDRCA-LN-NDX TO WS-LINE-TABLE-NDX
008490         MOVE OI-PRODUCT-ID OF WS-WORK-ORDERITM-RECORD
008500             TO ORDRCA-LN-PRODUCT-ID (ORDRCA-LN-NDX)
008510         MOVE OI-QUANTITY OF WS-WORK-ORDERITM-RECORD
008520             TO ORDRCA-LN-QUANTITY (ORDRCA-LN-NDX)
008530         MOVE OI-UNIT-PRICE OF WS-WORK-ORDERITM-RECORD
008540             TO ORDRCA-LN-UNIT-PRICE (ORDRCA-LN-NDX)
008550         MOVE OI-SUBTOTAL OF WS-WORK-ORDERITM-RECORD
008560             TO ORDRCA-LN-SUBTOTAL (ORDRCA-LN-NDX)
008570         MOVE WS-LINE-TABLE-NDX TO ORDRCA-LINE-COUNT.
008580 B-021-EXIT.
008590     EXIT.
008600*
009000 C-GET-ORDER-HISTORY SECTION.
009010*
009020* User-id-required rule -- ORDRCA-USER-ID of zero is rejected
009030* before the scan begins.
009040*
009050 C-010.
009060     IF ORDRCA-USER-ID = ZERO
009070         MOVE '08' TO ORDRCA-RETURN-CODE
009080         MOVE 'USER ID IS REQUIRED FOR ORDER HISTORY'
009090             TO ORDRCA-MESSAGE
009100     ELSE
009110         PERFORM C-020-SCAN-ORDERS.
009120*
009130 END-C-GET-ORDER-HISTORY.
009140     EXIT.
009150*
009200 C-020-SCAN-ORDERS.
009210     MOVE ZERO TO ORDRCA-HIST-COUNT.
009220     MOVE ZERO TO WS-HIST-TABLE-NDX.
009230     MOVE 'N' TO WS-EOF-OITMFILE-SW.
009240     MOVE 1 TO WS-SCAN-RELKEY.
009250     START ORDRFILE KEY IS NOT LESS THAN WS-SCAN-RELKEY
009260         INVALID KEY
009270             MOVE 'Y' TO WS-EOF-OITMFILE-SW.
009280     IF NOT WS-EOF-OITMFILE
009290         PERFORM C-021-SCAN-LOOP THRU C-021-EXIT
009300             UNTIL WS-EOF-OITMFILE.
009310*
009400 C-021-SCAN-LOOP.
009410     READ ORDRFILE NEXT RECORD INTO WS-WORK-ORDER-RECORD
009420         AT END
009430             MOVE 'Y' TO WS-EOF-OITMFILE-SW
009440             GO TO C-021-EXIT.
009450     IF OH-USER-ID OF WS-WORK-ORDER-RECORD = ORDRCA-USER-ID
009460         ADD 1 TO WS-HIST-TABLE-NDX
009470         SET ORDRCA-HS-NDX TO WS-HIST-TABLE-NDX
009480         MOVE OH-ORD-ID OF WS-WORK-ORDER-RECORD
009490             TO ORDRCA-HS-ORD-ID (ORDRCA-HS-NDX)
009500         MOVE OH-STATUS OF WS-WORK-ORDER-RECORD
009510             TO ORDRCA-HS-STATUS (ORDRCA-HS-NDX)
009520         MOVE OH-TOTAL-AMOUNT OF WS-WORK-ORDER-RECORD
009530             TO ORDRCA-HS-TOTAL (ORDRCA-HS-NDX)
009540         MOVE WS-HIST-TABLE-NDX TO ORDRCA-HIST-COUNT.
009550 C-021-EXIT.
009560     EXIT.
009570*
010000 D-CANCEL-ORDER SECTION.
010010*
010020* Cancellation-eligibility rule -- only PENDING or PROCESSING
010030* orders may be cancelled.  Stock-restoration runs one call to
010040* ORDPROD per order line; a line whose product has since been
010050* deleted from the catalog is skipped, per ORDPROD's own
010060* not-found handling on the INCR function.
010070*
010080 D-010.
010090     MOVE ORDRCA-ORD-ID TO WS-ORDER-RELKEY.
010100     READ ORDRFILE INTO WS-WORK-ORDER-RECORD
010110         INVALID KEY
010120             MOVE '04' TO ORDRCA-RETURN-CODE
010130             MOVE 'ORDER NOT FOUND' TO ORDRCA-MESSAGE.
010140     IF ORDRCA-OK
010150         IF NOT OH-STATUS-CANCELLABLE OF WS-WORK-ORDER-RECORD
010160             MOVE '12' TO ORDRCA-RETURN-CODE
010170             MOVE 'ORDER IS NOT IN A CANCELLABLE STATUS'
010180                 TO ORDRCA-MESSAGE
010190         ELSE
010200             PERFORM D-020-MARK-CANCELLED
010210             PERFORM D-030-RESTORE-LINE-STOCK.
010220*
010230 END-D-CANCEL-ORDER.
010240     EXIT.
010250*
010300 D-020-MARK-CANCELLED.
010310     MOVE 'CANCELLED' TO OH-STATUS OF WS-WORK-ORDER-RECORD.
010320     MOVE WS-CURRENT-TS TO OH-CANCELLED-AT
010330         OF WS-WORK-ORDER-RECORD.
010340     MOVE WS-CURRENT-TS TO OH-UPDATED-AT
010350         OF WS-WORK-ORDER-RECORD.
010360     MOVE WS-WORK-ORDER-RECORD TO ORDER-RECORD.
010370     REWRITE ORDER-RECORD
010380         INVALID KEY
010390             MOVE '12' TO ORDRCA-RETURN-CODE
010400             MOVE 'ORDSVC: REWRITE FAILED ON ORDRFILE'
010410                 TO ORDRCA-MESSAGE.
010420     MOVE OH-STATUS OF WS-WORK-ORDER-RECORD TO ORDRCA-ORD-STATUS.
010430*
010500 D-030-RESTORE-LINE-STOCK.
010510     MOVE 'N' TO WS-EOF-OITMFILE-SW.
010520     MOVE 1 TO WS-SCAN-RELKEY.
010530     START OITMFILE KEY IS NOT LESS THAN WS-SCAN-RELKEY
010540         INVALID KEY
010550             MOVE 'Y' TO WS-EOF-OITMFILE-SW.
010560     IF NOT WS-EOF-OITMFILE
010570         PERFORM D-031-SCAN-LOOP THRU D-031-EXIT
010580             UNTIL WS-EOF-OITMFILE.
010590*
010600 D-031-SCAN-LOOP.
010610     READ OITMFILE NEXT RECORD INTO WS-WORK-ORDERITM-RECORD
010620         AT END
010630             MOVE 'Y' TO WS-EOF-OITMFILE-SW
010640             GO TO D-031-EXIT.
010650     IF OI-ORDER-ID OF WS-WORK-ORDERITM-RECORD
010660             = OH-ORD-ID OF WS-WORK-ORDER-RECORD
010670         MOVE SPACES TO WS-PROD-COMMAREA
010680         SET PRODCA-FN-INCR-STOCK TO TRUE
010690         MOVE OI-PRODUCT-ID OF WS-WORK-ORDERITM-RECORD
010700             TO PRODCA-PROD-ID
010710         MOVE OI-QUANTITY OF WS-WORK-ORDERITM-RECORD
010720             TO PRODCA-QUANTITY
010730         CALL 'ORDPROD' USING WS-PROD-COMMAREA.
010740 D-031-EXIT.
010750     EXIT.
010760*
011000 Y-NEXT-ORDER-ID SECTION.
011010*
011020 Y-010.
011030     MOVE 1 TO WS-SEQFILE-RELKEY.
011040     READ SEQFILE
011050         INVALID KEY
011060             MOVE '12' TO ORDRCA-RETURN-CODE
011070             MOVE 'ORDSVC: SEQFILE CONTROL RECORD MISSING'
011080                 TO ORDRCA-MESSAGE.
011090     ADD 1 TO SQ-ORDER-NEXT-ID.
011100     MOVE SQ-ORDER-NEXT-ID TO WS-ORDER-RELKEY.
011110     REWRITE SEQ-RECORD
011120         INVALID KEY
011130             MOVE '12' TO ORDRCA-RETURN-CODE
011140             MOVE 'ORDSVC: SEQFILE REWRITE FAILED'
011150                 TO ORDRCA-MESSAGE.
011160*
011170 END-Y-NEXT-ORDER-ID.
011180     EXIT.
011190*
012000 Y-NEXT-ORDERITM-ID SECTION.
012010*
012020 Y-020.
012030     MOVE 1 TO WS-SEQFILE-RELKEY.
012040     READ SEQFILE
012050         INVALID KEY
012060             MOVE '12' TO ORDRCA-RETURN-CODE
012070             MOVE 'ORDSVC: SEQFILE CONTROL RECORD MISSING'
012080                 TO ORDRCA-MESSAGE.
012090     ADD 1 TO SQ-ORDERITM-NEXT-ID.
012100     MOVE SQ-ORDERITM-NEXT-ID TO WS-ORDERITM-RELKEY.
012110     REWRITE SEQ-RECORD
012120         INVALID KEY
012130             MOVE '12' TO ORDRCA-RETURN-CODE
012140             MOVE 'ORDSVC: SEQFILE REWRITE FAILED'
012150                 TO ORDRCA-MESSAGE.
012160*
012170 END-Y-NEXT-ORDERITM-ID.
012180     EXIT.
