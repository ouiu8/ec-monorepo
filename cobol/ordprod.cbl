000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ORDPROD.
000300 AUTHOR.       R G HOLLIS.
000310 INSTALLATION. MIDLAND MERCHANDISE SYSTEMS.
000320 DATE-WRITTEN. MARCH 1987.
000330 DATE-COMPILED.
000340 SECURITY.     UNCLASSIFIED.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      ordprod.cbl                                            *
000400*      Midland Merchandise Systems -- Data Processing         *
000410*      Order Processing subsystem (ORD)                       *
000420*               @BANNER_END@                                  *
000430*                                                             *
000440*-------------------------------------------------------------*
000450*
000460***************************************************************
000470*    DESCRIPTION
000480*
000490* This program provides the ProductService functions -- fetch
000500* every catalog row, fetch one by id, validated create and
000510* validated update. It also serves the two internal stock
000520* functions (DECR/INCR) that ORDSVC calls during checkout and
000530* cancellation; those are not part of the public catalog
000540* maintenance interface but share this program because they
000550* touch the same master file.
000560*
000570***************************************************************
000580*     AMENDMENT HISTORY
000590*
000600*      DATE       INIT  REQUEST    DESCRIPTION
000610*      03/20/87   RGH   INITIAL    First cut for the order run.
000620*      04/25/89   RGH   MMS-0180   Added image-url field pass-
000630*                                  through for the catalog
000640*                                  imaging project.
000650*      06/14/91   TFK   MMS-0301   Added DECR/INCR stock
000660*                                  functions for ORDSVC.
000670*      02/09/99   LMS   MMS-Y2K1   Y2K date-window review, no
000672*                                  changes required.
000674*      03/06/00   TFK   MMS-0601   Web storefront rollout --
000676*                                  PD-PROD-IMAGE-URL now points
000678*                                  at the new site's image
000680*                                  server path, not the old
000682*                                  imaging-project share.
000690***************************************************************
000700*     FILES
000710*
000720*     PRODFILE - RELATIVE, keyed by PD-PROD-ID
000730*         READ (random and sequential), WRITE, REWRITE
000740*     SEQFILE  - RELATIVE, single control record
000750*         READ, REWRITE (next-id counter)
000760*
000770***************************************************************
000780*     COPYBOOKS
000790*
000800*     ORDWLITS - Common working storage literals.
000810*     ORDWSEQ  - SEQFILE control-record layout.
000820*     ORDWPROD - PRODUCT record layout.
000830*     ORDCPROD - Commarea layout of the data passed to this
000840*                program from the calling program.
000850*
000860***************************************************************
000870*
000900 ENVIRONMENT DIVISION.
001000 CONFIGURATION SECTION.
001010 SPECIAL-NAMES.
001020     C01 IS TOP-OF-FORM.
001100 INPUT-OUTPUT SECTION.
001200 FILE-CONTROL.
001210*
001220     SELECT PRODFILE  ASSIGN TO ORDW-FILE-PRODUCT
001230                      ORGANIZATION IS RELATIVE
001240                      ACCESS IS DYNAMIC
001250                      RELATIVE KEY IS WS-PRODUCT-RELKEY
001260                      FILE STATUS IS WS-PRODFILE-STATUS.
001270*
001280     SELECT SEQFILE   ASSIGN TO ORDW-FILE-SEQCTL
001290                      ORGANIZATION IS RELATIVE
001300                      ACCESS IS RANDOM
001310                      RELATIVE KEY IS WS-SEQFILE-RELKEY
001320                      FILE STATUS IS WS-SEQFILE-STATUS.
001330*
001400 DATA DIVISION.
001500 FILE SECTION.
001510*
001600 FD  PRODFILE.
001610 01  PRODUCT-RECORD.
001620     COPY ORDWPROD.
001630*
001700 FD  SEQFILE.
001710 01  SEQ-RECORD.
001720     COPY ORDWSEQ.
001730*
002000 WORKING-STORAGE SECTION.
002010*
002011 77  WS-SEQFILE-RELKEY             PIC 9(9) COMP-3 VALUE 1.
002012 01  WS-ORDW-LITERALS.
002014     COPY ORDWLITS.
002016*
002020 01  WS-DEBUG-DETAILS.
002030     05  FILLER                     PIC X(32)
002040         VALUE 'ORDPROD------WORKING STORAGE  '.
002050     05  WS-DEBUG-EYE               PIC X(8) VALUE 'ORDPROD'.
002060*
002100 01  WS-FILE-STATUSES.
002110     05  WS-PRODFILE-STATUS        PIC XX VALUE '00'.
002120         88  WS-PRODFILE-OK               VALUE '00'.
002130         88  WS-PRODFILE-EOF               VALUE '10'.
002140         88  WS-PRODFILE-NOTFND           VALUE '23'.
002150     05  WS-SEQFILE-STATUS         PIC XX VALUE '00'.
002160         88  WS-SEQFILE-OK                VALUE '00'.
002170*
002200 01  WS-RELATIVE-KEYS.
002210     05  WS-PRODUCT-RELKEY         PIC 9(9) COMP-3 VALUE ZERO.
002230*
002300 01  WS-SWITCHES.
002310     05  WS-EOF-PRODFILE-SW        PIC X VALUE 'N'.
002320         88  WS-EOF-PRODFILE              VALUE 'Y'.
002330     05  WS-PRODUCT-FOUND-SW       PIC X VALUE 'N'.
002340         88  WS-PRODUCT-FOUND             VALUE 'Y'.
002350*
002400 01  WS-COUNTERS.
002410     05  WS-ROW-TABLE-NDX          PIC S9(4) COMP VALUE ZERO.
002420*
002500 01  WS-DATE-TIME-FIELDS.
002510     05  WS-CURRENT-TS.
002520         10  WS-CURRENT-DATE       PIC 9(8).
002530         10  WS-CURRENT-TIME       PIC 9(6).
002540     05  WS-CURRENT-TS-X REDEFINES WS-CURRENT-TS
002550                               PIC X(14).
002555     05  WS-TIME-OF-DAY            PIC 9(8) VALUE ZERO.
002560     05  FILLER                    PIC X(20).
002570*
002600 01  WS-WORK-PRODUCT-RECORD.
002610     COPY ORDWPROD.
002620*
003000 LINKAGE SECTION.
003010 01  PRODCA-PARM-AREA.
003020     COPY ORDCPROD.
003030*
004000 PROCEDURE DIVISION USING PRODCA-PARM-AREA.
004010*
004020 000-MAIN-LOGIC SECTION.
004030*
004040 000-010.
004050     OPEN I-O PRODFILE SEQFILE.
004060     MOVE '00' TO PRODCA-RETURN-CODE.
004070     MOVE SPACES TO PRODCA-MESSAGE.
004080     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
004081     ACCEPT WS-TIME-OF-DAY FROM TIME.
004082     MOVE WS-TIME-OF-DAY (1:6) TO WS-CURRENT-TIME.
004090*
004100 000-020.
004110     EVALUATE TRUE
004120         WHEN PRODCA-FN-CREATE
004130             PERFORM B-CREATE-PRODUCT
004140         WHEN PRODCA-FN-UPDATE
004150             PERFORM C-UPDATE-PRODUCT
004160         WHEN PRODCA-FN-GET-ONE
004170             PERFORM D-GET-PRODUCT
004180         WHEN PRODCA-FN-GET-ALL
004190             PERFORM E-GET-ALL-PRODUCTS
004200         WHEN PRODCA-FN-DECR-STOCK
004210             PERFORM F-DECREMENT-STOCK
004220         WHEN PRODCA-FN-INCR-STOCK
004230             PERFORM G-INCREMENT-STOCK
004240         WHEN OTHER
004250             MOVE '08' TO PRODCA-RETURN-CODE
004260             MOVE 'ORDPROD: UNKNOWN FUNCTION REQUESTED'
004270                 TO PRODCA-MESSAGE
004280     END-EVALUATE.
004290*
004300 000-030.
004310     CLOSE PRODFILE SEQFILE.
004320     GOBACK.
004330*
004340 END-000-MAIN-LOGIC.
004350     EXIT.
004360*
005000 B-CREATE-PRODUCT SECTION.
005010*
005020* Name-required rule: PRODCA-PROD-NAME must not come in blank.
005030* Price-non-negative rule: PRODCA-PROD-PRICE must be >= zero.
005040* Either failing rejects the whole request with no record
005050* written.
005060*
005070 B-010.
005080     IF PRODCA-PROD-NAME = SPACES
005090         MOVE '08' TO PRODCA-RETURN-CODE
005100         MOVE 'PRODUCT NAME IS REQUIRED' TO PRODCA-MESSAGE
005110     ELSE
005120         IF PRODCA-PROD-PRICE < ZERO
005130             MOVE '08' TO PRODCA-RETURN-CODE
005140             MOVE 'PRODUCT PRICE MUST NOT BE NEGATIVE'
005150                 TO PRODCA-MESSAGE
005160         ELSE
005170             PERFORM B-020-WRITE-NEW-PRODUCT.
005180*
005190 END-B-CREATE-PRODUCT.
005200     EXIT.
005210*
005300 B-020-WRITE-NEW-PRODUCT.
005310     PERFORM Y-NEXT-PRODUCT-ID.
005320     MOVE WS-PRODUCT-RELKEY TO PD-PROD-ID
005330         OF WS-WORK-PRODUCT-RECORD.
005340     MOVE PRODCA-PROD-NAME TO PD-PROD-NAME
005350         OF WS-WORK-PRODUCT-RECORD.
005360     MOVE PRODCA-PROD-DESC TO PD-PROD-DESCRIPTION
005370         OF WS-WORK-PRODUCT-RECORD.
005380     MOVE PRODCA-PROD-PRICE TO PD-PROD-PRICE
005390         OF WS-WORK-PRODUCT-RECORD.
005400     MOVE PRODCA-PROD-STOCK TO PD-PROD-STOCK
005410         OF WS-WORK-PRODUCT-RECORD.
005420     MOVE PRODCA-PROD-IMAGE-URL TO PD-PROD-IMAGE-URL
005430         OF WS-WORK-PRODUCT-RECORD.
005440     MOVE WS-CURRENT-TS TO PD-CREATED-AT
005450         OF WS-WORK-PRODUCT-RECORD.
005460     MOVE WS-CURRENT-TS TO PD-UPDATED-AT
005470         OF WS-WORK-PRODUCT-RECORD.
005480     MOVE WS-WORK-PRODUCT-RECORD TO PRODUCT-RECORD.
005490     WRITE PRODUCT-RECORD
005500         INVALID KEY
005510             MOVE '12' TO PRODCA-RETURN-CODE
005520             MOVE 'ORDPROD: WRITE FAILED ON PRODFILE'
005530                 TO PRODCA-MESSAGE.
005540     MOVE PD-PROD-ID OF WS-WORK-PRODUCT-RECORD
005550         TO PRODCA-PROD-ID.
005560*
006000 C-UPDATE-PRODUCT SECTION.
006010*
006020* Existence rule: the id must already be on file. Every
006030* maintainable field is overwritten unconditionally once the
006040* row is found -- there is no partial-update option in this
006050* flow.
006060*
006070 C-010.
006080     MOVE PRODCA-PROD-ID TO WS-PRODUCT-RELKEY.
006090     READ PRODFILE INTO WS-WORK-PRODUCT-RECORD
006100         INVALID KEY
006110             MOVE 'N' TO WS-PRODUCT-FOUND-SW.
006120     IF WS-PRODFILE-OK
006130         MOVE 'Y' TO WS-PRODUCT-FOUND-SW
006140     ELSE
006150         MOVE 'N' TO WS-PRODUCT-FOUND-SW.
006160     IF NOT WS-PRODUCT-FOUND
006170         MOVE '04' TO PRODCA-RETURN-CODE
006180         MOVE 'PRODUCT NOT FOUND' TO PRODCA-MESSAGE
006190     ELSE
006200         PERFORM C-020-REWRITE-PRODUCT.
006210*
006220 END-C-UPDATE-PRODUCT.
006230     EXIT.
006240*
006300 C-020-REWRITE-PRODUCT.
006310     MOVE PRODCA-PROD-NAME TO PD-PROD-NAME
006320         OF WS-WORK-PRODUCT-RECORD.
006330     MOVE PRODCA-PROD-DESC TO PD-PROD-DESCRIPTION
006340         OF WS-WORK-PRODUCT-RECORD.
006350     MOVE PRODCA-PROD-PRICE TO PD-PROD-PRICE
006360         OF WS-WORK-PRODUCT-RECORD.
006370     MOVE PRODCA-PROD-STOCK TO PD-PROD-STOCK
006380         OF WS-WORK-PRODUCT-RECORD.
006390     MOVE PRODCA-PROD-IMAGE-URL TO PD-PROD-IMAGE-URL
006400         OF WS-WORK-PRODUCT-RECORD.
006410     MOVE WS-CURRENT-TS TO PD-UPDATED-AT
006420         OF WS-WORK-PRODUCT-RECORD.
006430     MOVE WS-WORK-PRODUCT-RECORD TO PRODUCT-RECORD.
006440     REWRITE PRODUCT-RECORD
006450         INVALID KEY
006460             MOVE '12' TO PRODCA-RETURN-CODE
006470             MOVE 'ORDPROD: REWRITE FAILED ON PRODFILE'
006480                 TO PRODCA-MESSAGE.
006490*
007000 D-GET-PRODUCT SECTION.
007010*
007020 D-010.
007030     MOVE PRODCA-PROD-ID TO WS-PRODUCT-RELKEY.
007040     READ PRODFILE INTO WS-WORK-PRODUCT-RECORD
007050         INVALID KEY
007060             MOVE '04' TO PRODCA-RETURN-CODE
007070             MOVE 'PRODUCT NOT FOUND' TO PRODCA-MESSAGE.
007080     IF PRODCA-OK
007090         MOVE PD-PROD-ID OF WS-WORK-PRODUCT-RECORD
007100             TO PRODCA-PROD-ID
007110         MOVE PD-PROD-NAME OF WS-WORK-PRODUCT-RECORD
007120             TO PRODCA-PROD-NAME
007130         MOVE PD-PROD-DESCRIPTION OF WS-WORK-PRODUCT-RECORD
007140             TO PRODCA-PROD-DESC
007150         MOVE PD-PROD-PRICE OF WS-WORK-PRODUCT-RECORD
007160             TO PRODCA-PROD-PRICE
007170         MOVE PD-PROD-STOCK OF WS-WORK-PRODUCT-RECORD
007180             TO PRODCA-PROD-STOCK
007190         MOVE PD-PROD-IMAGE-URL OF WS-WORK-PRODUCT-RECORD
007200             TO PRODCA-PROD-IMAGE-URL.
007210*
007220 END-D-GET-PRODUCT.
007230     EXIT.
007240*
008000 E-GET-ALL-PRODUCTS SECTION.
008010*
008020* Full-file read, no filter -- loads every PRODFILE row into
008030* PRODCA-ROW-TABLE up to ORDW-MAX-PRODUCT-ROWS.
008040*
008050 E-010.
008060     MOVE ZERO TO PRODCA-ROW-COUNT.
008070     MOVE ZERO TO WS-ROW-TABLE-NDX.
008080     MOVE 'N' TO WS-EOF-PRODFILE-SW.
008090     MOVE 1 TO WS-PRODUCT-RELKEY.
008100     START PRODFILE KEY IS NOT LESS THAN WS-PRODUCT-RELKEY
008110         INVALID KEY
008120             MOVE 'Y' TO WS-EOF-PRODFILE-SW.
008130     IF NOT WS-EOF-PRODFILE
008140         PERFORM E-020-LOAD-ONE-ROW THRU E-020-EXIT
008150             UNTIL WS-EOF-PRODFILE.
008160*
008170 END-E-GET-ALL-PRODUCTS.
008180     EXIT.
008190*
008200 E-020-LOAD-ONE-ROW.
008210     READ PRODFILE NEXT RECORD
008220         AT END
008230             MOVE 'Y' TO WS-EOF-PRODFILE-SW
008240             GO TO E-020-EXIT.
008250     ADD 1 TO WS-ROW-TABLE-NDX.
008260     SET PRODCA-ROW-NDX TO WS-ROW-TABLE-NDX.
008270     MOVE PD-PROD-ID TO PRODCA-ROW-PROD-ID (PRODCA-ROW-NDX).
008280     MOVE PD-PROD-NAME TO PRODCA-ROW-PROD-NAME (PRODCA-ROW-NDX).
008290     MOVE PD-PROD-PRICE TO PRODCA-ROW-PRICE (PRODCA-ROW-NDX).
008300     MOVE PD-PROD-STOCK TO PRODCA-ROW-STOCK (PRODCA-ROW-NDX).
008310     MOVE WS-ROW-TABLE-NDX TO PRODCA-ROW-COUNT.
008320 E-020-EXIT.
008330     EXIT.
008340*
009000 F-DECREMENT-STOCK SECTION.
009010*
009020* Stock-decrement rule, called from ORDSVC once per order line
009030* at the point the line is built. The caller has already
009040* checked PRODCA-QUANTITY against on-hand stock (stock-
009050* sufficiency rule lives in ORDSVC, not here, since ORDSVC
009060* must abort the whole order before any write occurs).
009070*
009080 F-010.
009090     MOVE PRODCA-PROD-ID TO WS-PRODUCT-RELKEY.
009100     READ PRODFILE INTO WS-WORK-PRODUCT-RECORD
009110         INVALID KEY
009120             MOVE '04' TO PRODCA-RETURN-CODE
009130             MOVE 'PRODUCT NOT FOUND' TO PRODCA-MESSAGE.
009140     IF PRODCA-OK
009150         SUBTRACT PRODCA-QUANTITY FROM PD-PROD-STOCK
009160             OF WS-WORK-PRODUCT-RECORD
009170         MOVE WS-CURRENT-TS TO PD-UPDATED-AT
009180             OF WS-WORK-PRODUCT-RECORD
009190         MOVE WS-WORK-PRODUCT-RECORD TO PRODUCT-RECORD
009200         REWRITE PRODUCT-RECORD
009210             INVALID KEY
009220                 MOVE '12' TO PRODCA-RETURN-CODE
009230                 MOVE 'ORDPROD: REWRITE FAILED ON PRODFILE'
009240                     TO PRODCA-MESSAGE.
009250*
009260 END-F-DECREMENT-STOCK.
009270     EXIT.
009280*
010000 G-INCREMENT-STOCK SECTION.
010010*
010020* Stock-restoration rule, called from ORDSVC once per line of
010030* a cancelled order. A product that no longer exists is
010040* skipped silently -- ORDSVC treats PRODCA-NOT-FOUND from this
010050* function as a no-op, not an error.
010060*
010070 G-010.
010080     MOVE PRODCA-PROD-ID TO WS-PRODUCT-RELKEY.
010090     READ PRODFILE INTO WS-WORK-PRODUCT-RECORD
010100         INVALID KEY
010110             MOVE '04' TO PRODCA-RETURN-CODE
010120             MOVE 'PRODUCT NOT FOUND' TO PRODCA-MESSAGE.
010130     IF PRODCA-OK
010140         ADD PRODCA-QUANTITY TO PD-PROD-STOCK
010150             OF WS-WORK-PRODUCT-RECORD
010160         MOVE WS-CURRENT-TS TO PD-UPDATED-AT
010170             OF WS-WORK-PRODUCT-RECORD
010180         MOVE WS-WORK-PRODUCT-RECORD TO PRODUCT-RECORD
010190         REWRITE PRODUCT-RECORD
010200             INVALID KEY
010210                 MOVE '12' TO PRODCA-RETURN-CODE
010220                 MOVE 'ORDPROD: REWRITE FAILED ON PRODFILE'
010230                     TO PRODCA-MESSAGE.
010240*
010250 END-G-INCREMENT-STOCK.
010260     EXIT.
010270*
011000 Y-NEXT-PRODUCT-ID SECTION.
011010*
011020 Y-010.
011030     MOVE 1 TO WS-SEQFILE-RELKEY.
011040     READ SEQFILE
011050         INVALID KEY
011060             MOVE '12' TO PRODCA-RETURN-CODE
011070             MOVE 'ORDPROD: SEQFILE CONTROL RECORD MISSING'
011080                 TO PRODCA-MESSAGE.
011090     ADD 1 TO SQ-PRODUCT-NEXT-ID.
011100     MOVE SQ-PRODUCT-NEXT-ID TO WS-PRODUCT-RELKEY.
011110     REWRITE SEQ-RECORD
011120         INVALID KEY
011130             MOVE '12' TO PRODCA-RETURN-CODE
011140             MOVE 'ORDPROD: SEQFILE REWRITE FAILED'
011150                 TO PRODCA-MESSAGE.
011160*
011170 END-Y-NEXT-PRODUCT-ID.
011180     EXIT.
