000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordwseq.cpy                                             *
000140*      Midland Merchandise Systems -- Data Processing          *
000150*      Order Processing subsystem (ORD)                        *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* Layout of the single control record kept on SEQFILE.  Since
000210* every ORD dataset is RELATIVE and carries no identity column
000220* of its own, the next surrogate key for each entity is farmed
000230* out to this one record instead -- read-for-update, bump,
000240* rewrite, in that order, every time a new CART, CART-ITEM,
000250* PRODUCT, ORDER or ORDER-ITEM row is written.
000260*
000270*     AMENDMENT HISTORY
000280*
000290*      DATE       INIT  REQUEST    DESCRIPTION
000300*      03/18/87   RGH   INITIAL    First cut for the order run.
000310*
000400     05  SQ-SEQUENCE-RECORD.
000410         10  SQ-CART-NEXT-ID        PIC 9(9) VALUE ZERO.
000420         10  SQ-CARTITM-NEXT-ID     PIC 9(9) VALUE ZERO.
000430         10  SQ-PRODUCT-NEXT-ID     PIC 9(9) VALUE ZERO.
000440         10  SQ-ORDER-NEXT-ID       PIC 9(9) VALUE ZERO.
000450         10  SQ-ORDERITM-NEXT-ID    PIC 9(9) VALUE ZERO.
000460         10  FILLER                 PIC X(20) VALUE SPACES.
