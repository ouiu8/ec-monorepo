000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ORDRUN.
000300 AUTHOR.       R G HOLLIS.
000310 INSTALLATION. MIDLAND MERCHANDISE SYSTEMS.
000320 DATE-WRITTEN. MARCH 1987.
000330 DATE-COMPILED.
000340 SECURITY.     UNCLASSIFIED.
000350*
000360*-------------------------------------------------------------*
000370*                                                             *
000380*               @BANNER_START@                                *
000390*      ordrun.cbl                                             *
000400*      Midland Merchandise Systems -- Data Processing         *
000410*      Order Processing subsystem (ORD)                       *
000420*               @BANNER_END@                                  *
000430*                                                             *
000440*-------------------------------------------------------------*
000450*
000460***************************************************************
000470*    DESCRIPTION
000480*
000490* Batch driver for the order run.  Reads one control card per
000500* logical request from RUNIN, decides which service the
000510* request belongs to and calls it directly (ORDCART, ORDPROD)
000520* or through ORDSVC (order-level functions), and writes one
000530* line to the run log for every card processed.  There is no
000540* on-line front end in this shop's order processing subsystem
000550* -- the shopping cart, checkout, and catalog maintenance
000560* screens are all fed into this run as pre-punched cards by
000570* the overnight job stream.
000580*
000590***************************************************************
000600*     AMENDMENT HISTORY
000610*
000620*      DATE       INIT  REQUEST    DESCRIPTION
000630*      03/25/87   RGH   INITIAL    First cut for the order run.
000640*      09/22/88   RGH   MMS-0114   Added ADDCART/GETCART/
000650*                                  UPDCART/DELCART cards.
000660*      06/14/91   TFK   MMS-0301   Added GETPROD/GETPRODS/
000670*                                  ADDPROD/UPDPROD cards.
000680*      11/02/93   TFK   MMS-0410   Added HISTORY and CANCEL
000690*                                  cards.
000692*      02/09/99   LMS   MMS-Y2K1   Y2K date-window review, no
000694*                                  changes required.
000696*      08/17/99   LMS   MMS-0512   Widened RUNIN for
000697*                                  RC-PROD-NAME/PRICE/STOCK --
000698*                                  ADDPROD/UPDPROD cards were
000699*                                  carrying no catalog data.
000700*                                  Description and image-url
000701*                                  are not on the card and
000702*                                  come back blank on UPDPROD.
000703*      03/06/00   TFK   MMS-0601   Web storefront rollout -- run
000704*                                  now also logs a start-of-run
000705*                                  timestamp per card batch for
000706*                                  the new overnight schedule.
000720***************************************************************
000730*     FILES
000740*
000750*     RUNIN    - LINE SEQUENTIAL, one control card per request
000760*     RUNLOG   - SYSOUT, one DISPLAY line per card processed
000770*
000780***************************************************************
000790*     CALLS
000800*
000810*     ORDSVC  - CHECKOUT, GETORDER, HISTORY, CANCEL cards.
000820*     ORDCART - ADDCART, GETCART, UPDCART, DELCART cards.
000830*     ORDPROD - GETPROD, GETPRODS, ADDPROD, UPDPROD cards.
000840*
000850***************************************************************
000860*     COPYBOOKS
000870*
000875*     ORDWLITS - Common working storage literals.
000880*     ORDCORDR - Commarea layout passed to ORDSVC.
000890*     ORDCCART - Commarea layout passed to ORDCART.
000900*     ORDCPROD - Commarea layout passed to ORDPROD.
000910*
000920***************************************************************
000930*
001000 ENVIRONMENT DIVISION.
001100 CONFIGURATION SECTION.
001110 SPECIAL-NAMES.
001120     C01 IS TOP-OF-FORM.
001200 INPUT-OUTPUT SECTION.
001300 FILE-CONTROL.
001310*
001320     SELECT RUNIN     ASSIGN TO ORDW-FILE-RUNIN
001330                      ORGANIZATION IS LINE SEQUENTIAL
001340                      FILE STATUS IS WS-RUNIN-STATUS.
001350*
001400 DATA DIVISION.
001500 FILE SECTION.
001510*
001600 FD  RUNIN
001610     RECORD CONTAINS 206 CHARACTERS.
001620 01  RUNIN-CARD.
001630     05  RC-FUNCTION            PIC X(8).
001640     05  RC-SESSION-ID          PIC X(64).
001650     05  RC-PRODUCT-ID          PIC 9(9).
001655     05  RC-ORDER-ID REDEFINES RC-PRODUCT-ID
001656                                PIC 9(9).
001660     05  RC-QUANTITY            PIC 9(5).
001670     05  RC-USER-ID             PIC 9(9).
001672     05  RC-PROD-NAME           PIC X(80).
001674     05  RC-PROD-PRICE          PIC S9(7)V99.
001676     05  RC-PROD-STOCK          PIC S9(7).
001678     05  RC-TRAILER             PIC X(5).
001680     05  RC-CARD-SEQNO REDEFINES RC-TRAILER
001682                                PIC 9(5).
001690*
002000 WORKING-STORAGE SECTION.
002010*
002011 77  WS-CARDS-READ                 PIC S9(7) COMP-3 VALUE ZERO.
002012 01  WS-ORDW-LITERALS.
002014     COPY ORDWLITS.
002016*
002020 01  WS-DEBUG-DETAILS.
002030     05  FILLER                     PIC X(32)
002040         VALUE 'ORDRUN-------WORKING STORAGE  '.
002050     05  WS-DEBUG-EYE               PIC X(8) VALUE 'ORDRUN'.
002060*
002100 01  WS-FILE-STATUSES.
002110     05  WS-RUNIN-STATUS           PIC XX VALUE '00'.
002120         88  WS-RUNIN-OK                  VALUE '00'.
002130         88  WS-RUNIN-EOF                 VALUE '10'.
002140*
002200 01  WS-SWITCHES.
002210     05  WS-EOF-RUNIN-SW           PIC X VALUE 'N'.
002220         88  WS-EOF-RUNIN                 VALUE 'Y'.
002230*
002300 01  WS-COUNTERS.
002320     05  WS-CARDS-OK               PIC S9(7) COMP-3 VALUE ZERO.
002330     05  WS-CARDS-REJECTED         PIC S9(7) COMP-3 VALUE ZERO.
002340*
002400 01  WS-RUNLOG-LINE                PIC X(100).
002410*
002420 01  WS-RUN-STARTED-AT.
002430     05  WS-RUN-START-DATE         PIC 9(8) VALUE ZERO.
002440     05  WS-RUN-START-TIME         PIC 9(6) VALUE ZERO.
002450 01  WS-RUN-STARTED-AT-X REDEFINES WS-RUN-STARTED-AT
002460                               PIC X(14).
002470 01  WS-TIME-OF-DAY                PIC 9(8) VALUE ZERO.
002480*
002500 01  WS-CART-COMMAREA.
002510     COPY ORDCCART.
002520*
002600 01  WS-PROD-COMMAREA.
002610     COPY ORDCPROD.
002620*
002700 01  WS-ORDR-COMMAREA.
002710     COPY ORDCORDR.
002720*
003000 PROCEDURE DIVISION.
003010*
003020 000-MAIN-LOGIC SECTION.
003030*
003040 000-010.
003042     ACCEPT WS-RUN-START-DATE FROM DATE YYYYMMDD.
003044     ACCEPT WS-TIME-OF-DAY FROM TIME.
003046     MOVE WS-TIME-OF-DAY (1:6) TO WS-RUN-START-TIME.
003050     OPEN INPUT RUNIN.
003060     DISPLAY 'ORDRUN  -- MIDLAND MERCHANDISE ORDER RUN STARTED '
003062         WS-RUN-STARTED-AT-X.
003070     PERFORM 000-020-PROCESS-ONE-CARD THRU 000-020-EXIT
003080         UNTIL WS-EOF-RUNIN.
003090*
003100 000-030.
003110     CLOSE RUNIN.
003120     DISPLAY 'ORDRUN  -- CARDS READ    = ' WS-CARDS-READ.
003130     DISPLAY 'ORDRUN  -- CARDS OK      = ' WS-CARDS-OK.
003140     DISPLAY 'ORDRUN  -- CARDS REJECTED= ' WS-CARDS-REJECTED.
003150     DISPLAY 'ORDRUN  -- MIDLAND MERCHANDISE ORDER RUN ENDED'.
003160     GOBACK.
003170*
003180 END-000-MAIN-LOGIC.
003190     EXIT.
003200*
003300 000-020-PROCESS-ONE-CARD.
003310     READ RUNIN
003320         AT END
003330             MOVE 'Y' TO WS-EOF-RUNIN-SW
003340             GO TO 000-020-EXIT.
003350     ADD 1 TO WS-CARDS-READ.
003360     PERFORM 000-021-DISPATCH-CARD.
003370 000-020-EXIT.
003380     EXIT.
003390*
003400 000-021-DISPATCH-CARD.
003410     EVALUATE RC-FUNCTION
003420         WHEN 'ADDCART'
003430             PERFORM A-010-DO-ADDCART
003440         WHEN 'GETCART'
003450             PERFORM A-020-DO-GETCART
003460         WHEN 'UPDCART'
003470             PERFORM A-030-DO-UPDCART
003480         WHEN 'DELCART'
003490             PERFORM A-040-DO-DELCART
003500         WHEN 'GETPROD'
003510             PERFORM B-010-DO-GETPROD
003520         WHEN 'GETPRODS'
003530             PERFORM B-020-DO-GETPRODS
003540         WHEN 'ADDPROD'
003550             PERFORM B-030-DO-ADDPROD
003560         WHEN 'UPDPROD'
003570             PERFORM B-040-DO-UPDPROD
003580         WHEN 'CHECKOUT'
003590             PERFORM C-010-DO-CHECKOUT
003600         WHEN 'GETORDER'
003610             PERFORM C-020-DO-GETORDER
003620         WHEN 'HISTORY'
003630             PERFORM C-030-DO-HISTORY
003640         WHEN 'CANCEL'
003650             PERFORM C-040-DO-CANCEL
003660         WHEN OTHER
003670             ADD 1 TO WS-CARDS-REJECTED
003680             DISPLAY 'ORDRUN  -- REJECTED, UNKNOWN CARD TYPE '
003690                 RC-FUNCTION
003700     END-EVALUATE.
003710*
004000 A-010-DO-ADDCART.
004010     MOVE SPACES TO WS-CART-COMMAREA.
004020     SET CARTCA-FN-ADD TO TRUE.
004030     MOVE RC-SESSION-ID TO CARTCA-SESSION-ID.
004040     MOVE RC-PRODUCT-ID TO CARTCA-PRODUCT-ID.
004050     MOVE RC-QUANTITY TO CARTCA-QUANTITY.
004060     CALL 'ORDCART' USING WS-CART-COMMAREA.
004070     MOVE CARTCA-RETURN-CODE TO WS-RUNLOG-LINE.
004080     PERFORM Z-LOG-RESULT.
004090*
004100 A-020-DO-GETCART.
004110     MOVE SPACES TO WS-CART-COMMAREA.
004120     SET CARTCA-FN-GET TO TRUE.
004130     MOVE RC-SESSION-ID TO CARTCA-SESSION-ID.
004140     CALL 'ORDCART' USING WS-CART-COMMAREA.
004145     MOVE CARTCA-RETURN-CODE TO WS-RUNLOG-LINE.
004150     PERFORM Z-LOG-RESULT.
004160*
004200 A-030-DO-UPDCART.
004210     MOVE SPACES TO WS-CART-COMMAREA.
004220     SET CARTCA-FN-UPDATE TO TRUE.
004230     MOVE RC-SESSION-ID TO CARTCA-SESSION-ID.
004240     MOVE RC-PRODUCT-ID TO CARTCA-PRODUCT-ID.
004250     MOVE RC-QUANTITY TO CARTCA-QUANTITY.
004260     CALL 'ORDCART' USING WS-CART-COMMAREA.
004265     MOVE CARTCA-RETURN-CODE TO WS-RUNLOG-LINE.
004270     PERFORM Z-LOG-RESULT.
004280*
004300 A-040-DO-DELCART.
004310     MOVE SPACES TO WS-CART-COMMAREA.
004320     SET CARTCA-FN-REMOVE TO TRUE.
004330     MOVE RC-SESSION-ID TO CARTCA-SESSION-ID.
004340     MOVE RC-PRODUCT-ID TO CARTCA-PRODUCT-ID.
004350     CALL 'ORDCART' USING WS-CART-COMMAREA.
004355     MOVE CARTCA-RETURN-CODE TO WS-RUNLOG-LINE.
004360     PERFORM Z-LOG-RESULT.
004370*
005000 B-010-DO-GETPROD.
005010     MOVE SPACES TO WS-PROD-COMMAREA.
005020     SET PRODCA-FN-GET-ONE TO TRUE.
005030     MOVE RC-PRODUCT-ID TO PRODCA-PROD-ID.
005040     CALL 'ORDPROD' USING WS-PROD-COMMAREA.
005045     MOVE PRODCA-RETURN-CODE TO WS-RUNLOG-LINE.
005050     PERFORM Z-LOG-RESULT.
005060*
005100 B-020-DO-GETPRODS.
005110     MOVE SPACES TO WS-PROD-COMMAREA.
005120     SET PRODCA-FN-GET-ALL TO TRUE.
005130     CALL 'ORDPROD' USING WS-PROD-COMMAREA.
005135     MOVE PRODCA-RETURN-CODE TO WS-RUNLOG-LINE.
005140     PERFORM Z-LOG-RESULT.
005150*
005200 B-030-DO-ADDPROD.
005210     MOVE SPACES TO WS-PROD-COMMAREA.
005220     SET PRODCA-FN-CREATE TO TRUE.
005222     MOVE RC-PROD-NAME TO PRODCA-PROD-NAME.
005224     MOVE RC-PROD-PRICE TO PRODCA-PROD-PRICE.
005226     MOVE RC-PROD-STOCK TO PRODCA-PROD-STOCK.
005230     CALL 'ORDPROD' USING WS-PROD-COMMAREA.
005235     MOVE PRODCA-RETURN-CODE TO WS-RUNLOG-LINE.
005240     PERFORM Z-LOG-RESULT.
005250*
005300 B-040-DO-UPDPROD.
005310     MOVE SPACES TO WS-PROD-COMMAREA.
005320     SET PRODCA-FN-UPDATE TO TRUE.
005330     MOVE RC-PRODUCT-ID TO PRODCA-PROD-ID.
005332     MOVE RC-PROD-NAME TO PRODCA-PROD-NAME.
005334     MOVE RC-PROD-PRICE TO PRODCA-PROD-PRICE.
005336     MOVE RC-PROD-STOCK TO PRODCA-PROD-STOCK.
005340     CALL 'ORDPROD' USING WS-PROD-COMMAREA.
005345     MOVE PRODCA-RETURN-CODE TO WS-RUNLOG-LINE.
005350     PERFORM Z-LOG-RESULT.
005360*
006000 C-010-DO-CHECKOUT.
006010     MOVE SPACES TO WS-ORDR-COMMAREA.
006020     SET ORDRCA-FN-CHECKOUT TO TRUE.
006030     MOVE RC-SESSION-ID TO ORDRCA-SESSION-ID.
006040     MOVE RC-USER-ID TO ORDRCA-USER-ID.
006050     CALL 'ORDSVC' USING WS-ORDR-COMMAREA.
006060     MOVE ORDRCA-RETURN-CODE TO WS-RUNLOG-LINE.
006070     PERFORM Z-LOG-RESULT.
006080*
006100 C-020-DO-GETORDER.
006110     MOVE SPACES TO WS-ORDR-COMMAREA.
006120     SET ORDRCA-FN-GET-ORDER TO TRUE.
006130     MOVE RC-ORDER-ID TO ORDRCA-ORD-ID.
006140     CALL 'ORDSVC' USING WS-ORDR-COMMAREA.
006145     MOVE ORDRCA-RETURN-CODE TO WS-RUNLOG-LINE.
006150     PERFORM Z-LOG-RESULT.
006160*
006200 C-030-DO-HISTORY.
006210     MOVE SPACES TO WS-ORDR-COMMAREA.
006220     SET ORDRCA-FN-HISTORY TO TRUE.
006230     MOVE RC-USER-ID TO ORDRCA-USER-ID.
006240     CALL 'ORDSVC' USING WS-ORDR-COMMAREA.
006245     MOVE ORDRCA-RETURN-CODE TO WS-RUNLOG-LINE.
006250     PERFORM Z-LOG-RESULT.
006260*
006300 C-040-DO-CANCEL.
006310     MOVE SPACES TO WS-ORDR-COMMAREA.
006320     SET ORDRCA-FN-CANCEL TO TRUE.
006330     MOVE RC-ORDER-ID TO ORDRCA-ORD-ID.
006340     CALL 'ORDSVC' USING WS-ORDR-COMMAREA.
006345     MOVE ORDRCA-RETURN-CODE TO WS-RUNLOG-LINE.
006350     PERFORM Z-LOG-RESULT.
006360*
007000 Z-LOG-RESULT SECTION.
007010*
007020 Z-010.
007030     IF WS-RUNLOG-LINE (1:2) = '00' OR WS-RUNLOG-LINE = SPACES
007040         ADD 1 TO WS-CARDS-OK
007050     ELSE
007060         ADD 1 TO WS-CARDS-REJECTED.
007070     DISPLAY 'ORDRUN  -- ' RC-FUNCTION ' CARD PROCESSED'.
007080     MOVE SPACES TO WS-RUNLOG-LINE.
007090*
007100 END-Z-LOG-RESULT.
007110     EXIT.
