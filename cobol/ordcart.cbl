000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ORDCART.
000300 AUTHOR.       R G HOLLIS.
000310 INSTALLATION. MIDLAND MERCHANDISE SYSTEMS.
000320 DATE-WRITTEN. MARCH 1987.
000330 DATE-COMPILED.
000340 SECURITY.     UNCLASSIFIED.
000350*
000351*-------------------------------------------------------------*
000352*                                                             *
000353*               @BANNER_START@                                *
000354*      ordcart.cbl                                            *
000355*      Midland Merchandise Systems -- Data Processing         *
000356*      Order Processing subsystem (ORD)                       *
000357*               @BANNER_END@                                  *
000358*                                                             *
000359*-------------------------------------------------------------*
000360*
000361***************************************************************
000362*    DESCRIPTION
000363*
000364* This program provides the CartService functions for the order
000365* run -- ADD-TO-CART, GET-CART-ITEMS, UPDATE-CART-ITEM-QUANTITY,
000366* REMOVE-FROM-CART and CLEAR-CART. It is LINKed to (via CALL)
000367* by ORDRUN and by ORDSVC's checkout logic, and never invoked
000368* directly from JCL.
000369*
000370* A cart is created the first time a session adds a line to it;
000371* no other flow in this suite pre-creates one. Adding a product
000372* already on the cart accumulates the quantity on the existing
000373* line instead of adding a second one.
000374*
000390***************************************************************
000396*     AMENDMENT HISTORY
000397*
000398*      DATE       INIT  REQUEST    DESCRIPTION
000399*      03/20/87   RGH   INITIAL    First cut for the order run.
000400*      09/22/88   RGH   MMS-0114   Raised cart line limit and
000401*                                  moved it to ORDW-MAX-CART-
000402*                                  LINES so ORDCART and ORDRUN
000403*                                  stay in step.
000404*      11/02/93   TFK   MMS-0410   Session id widened to X(64)
000405*                                  in ordwcart.cpy; no logic
000406*                                  change required here.
000407*      02/09/99   LMS   MMS-Y2K1   Y2K date-window review, no
000408*                                  changes required 8-digit
000409*                                  century dates throughout.
000410*      03/06/00   TFK   MMS-0601   Web storefront rollout --
000411*                                  CARTCA-SESSION-ID now keyed
000412*                                  from the site's session
000413*                                  cookie instead of the old
000414*                                  phone-order terminal id.
000430***************************************************************
000431*     FILES
000432*
000433*     CARTFILE - RELATIVE, keyed by CT-CART-ID
000434*         READ (sequential scan by session id), WRITE
000435*     CITMFILE - RELATIVE, keyed by CI-ID
000436*         READ (sequential scan by cart/product id), WRITE,
000437*         REWRITE, DELETE
000438*     SEQFILE  - RELATIVE, single control record
000439*         READ, REWRITE (next-id counters)
000440*
000441***************************************************************
000442*     COPYBOOKS
000443*
000444*     ORDWLITS - Common working storage literals.
000445*     ORDWSEQ  - SEQFILE control-record layout.
000446*     ORDWCART - CART record layout.
000447*     ORDWCITM - CART-ITEM record layout.
000448*     ORDCCART - Commarea layout of the data passed to this
000449*                program from the calling program.
000450*
000451***************************************************************
000452*
000500 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810*
000820     SELECT CARTFILE  ASSIGN TO ORDW-FILE-CART
000830                      ORGANIZATION IS RELATIVE
000840                      ACCESS IS DYNAMIC
000850                      RELATIVE KEY IS WS-CART-RELKEY
000860                      FILE STATUS IS WS-CARTFILE-STATUS.
000870*
000880     SELECT CITMFILE  ASSIGN TO ORDW-FILE-CARTITM
000890                      ORGANIZATION IS RELATIVE
000900                      ACCESS IS DYNAMIC
000910                      RELATIVE KEY IS WS-CARTITM-RELKEY
000920                      FILE STATUS IS WS-CITMFILE-STATUS.
000930*
000940     SELECT SEQFILE   ASSIGN TO ORDW-FILE-SEQCTL
000950                      ORGANIZATION IS RELATIVE
000960                      ACCESS IS RANDOM
000970                      RELATIVE KEY IS WS-SEQFILE-RELKEY
000980                      FILE STATUS IS WS-SEQFILE-STATUS.
000990*
001000 DATA DIVISION.
001100 FILE SECTION.
001110*
001200 FD  CARTFILE.
001210 01  CART-RECORD.
001220     COPY ORDWCART.
001230*
001300 FD  CITMFILE.
001310 01  CARTITM-RECORD.
001320     COPY ORDWCITM.
001330*
001400 FD  SEQFILE.
001410 01  SEQ-RECORD.
001420     COPY ORDWSEQ.
001430*
002000 WORKING-STORAGE SECTION.
002010*
002011 77  WS-SCAN-RELKEY                PIC 9(9) COMP-3 VALUE ZERO.
002012 01  WS-ORDW-LITERALS.
002014     COPY ORDWLITS.
002016*
002020 01  WS-DEBUG-DETAILS.
002030     05  FILLER                     PIC X(32)
002040         VALUE 'ORDCART------WORKING STORAGE  '.
002050     05  WS-DEBUG-EYE               PIC X(8) VALUE 'ORDCART'.
002060*
002100 01  WS-FILE-STATUSES.
002110     05  WS-CARTFILE-STATUS        PIC XX VALUE '00'.
002120         88  WS-CARTFILE-OK               VALUE '00'.
002130         88  WS-CARTFILE-EOF               VALUE '10'.
002140         88  WS-CARTFILE-NOTFND           VALUE '23'.
002150     05  WS-CITMFILE-STATUS        PIC XX VALUE '00'.
002160         88  WS-CITMFILE-OK               VALUE '00'.
002170         88  WS-CITMFILE-EOF               VALUE '10'.
002180         88  WS-CITMFILE-NOTFND           VALUE '23'.
002190     05  WS-SEQFILE-STATUS         PIC XX VALUE '00'.
002200         88  WS-SEQFILE-OK                VALUE '00'.
002210*
002300 01  WS-RELATIVE-KEYS.
002310     05  WS-CART-RELKEY            PIC 9(9) COMP-3 VALUE ZERO.
002320     05  WS-CARTITM-RELKEY         PIC 9(9) COMP-3 VALUE ZERO.
002330     05  WS-SEQFILE-RELKEY         PIC 9(9) COMP-3 VALUE 1.
002340*
002400 01  WS-SWITCHES.
002410     05  WS-EOF-CARTFILE-SW        PIC X VALUE 'N'.
002420         88  WS-EOF-CARTFILE              VALUE 'Y'.
002430     05  WS-EOF-CITMFILE-SW        PIC X VALUE 'N'.
002440         88  WS-EOF-CITMFILE              VALUE 'Y'.
002450     05  WS-CART-FOUND-SW          PIC X VALUE 'N'.
002460         88  WS-CART-FOUND                VALUE 'Y'.
002470     05  WS-CARTITM-FOUND-SW       PIC X VALUE 'N'.
002480         88  WS-CARTITM-FOUND             VALUE 'Y'.
002490*
002500 01  WS-COUNTERS.
002510     05  WS-ITEM-TABLE-NDX         PIC S9(4) COMP VALUE ZERO.
002530*
002600 01  WS-DATE-TIME-FIELDS.
002610     05  WS-CURRENT-TS.
002620         10  WS-CURRENT-DATE       PIC 9(8).
002630         10  WS-CURRENT-TIME       PIC 9(6).
002640     05  WS-CURRENT-TS-X REDEFINES WS-CURRENT-TS
002650                               PIC X(14).
002655     05  WS-TIME-OF-DAY            PIC 9(8) VALUE ZERO.
002660     05  FILLER                    PIC X(20).
002670*
002700 01  WS-WORK-CART-RECORD.
002710     COPY ORDWCART.
002720*
002800 01  WS-WORK-CARTITM-RECORD.
002810     COPY ORDWCITM.
002820*
003000 LINKAGE SECTION.
003010 01  CARTCA-PARM-AREA.
003020     COPY ORDCCART.
003030*
004000 PROCEDURE DIVISION USING CARTCA-PARM-AREA.
004010*
004020 000-MAIN-LOGIC SECTION.
004030*
004040 000-010.
004050     OPEN I-O CARTFILE CITMFILE SEQFILE.
004060     MOVE '00' TO CARTCA-RETURN-CODE.
004070     MOVE SPACES TO CARTCA-MESSAGE.
004080     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
004081     ACCEPT WS-TIME-OF-DAY FROM TIME.
004082     MOVE WS-TIME-OF-DAY (1:6) TO WS-CURRENT-TIME.
004090*
004100 000-020.
004110     EVALUATE TRUE
004120         WHEN CARTCA-FN-ADD
004130             PERFORM B-ADD-TO-CART
004140         WHEN CARTCA-FN-GET
004150             PERFORM C-GET-CART-ITEMS
004160         WHEN CARTCA-FN-UPDATE
004170             PERFORM D-UPDATE-ITEM-QTY
004180         WHEN CARTCA-FN-REMOVE
004190             PERFORM E-REMOVE-ITEM
004200         WHEN CARTCA-FN-CLEAR
004210             PERFORM F-CLEAR-CART
004220         WHEN OTHER
004230             MOVE '08' TO CARTCA-RETURN-CODE
004240             MOVE 'ORDCART: UNKNOWN FUNCTION REQUESTED'
004250                 TO CARTCA-MESSAGE
004260     END-EVALUATE.
004270*
004280 000-030.
004290     CLOSE CARTFILE CITMFILE SEQFILE.
004300     GOBACK.
004310*
004320 END-000-MAIN-LOGIC.
004330     EXIT.
004340*
005000 B-ADD-TO-CART SECTION.
005010*
005020* Look up the cart by session id; create it if this is the
005030* session's first line. Look up the cart-item for the incoming
005040* product; accumulate quantity if found, else insert a new
005050* line. This is the only place a CART or CART-ITEM row is
005060* first written.
005070*
005080 B-010.
005090     PERFORM Y-FIND-CART-BY-SESSION.
005100     IF NOT WS-CART-FOUND
005110         PERFORM Y-CREATE-CART.
005120*
005130 B-020.
005140     MOVE WS-WORK-CART-RECORD TO CART-RECORD.
005150     MOVE CT-CART-ID TO CARTCA-CART-ID.
005160     PERFORM Y-FIND-CARTITM-BY-PRODUCT.
005170     IF WS-CARTITM-FOUND
005180         ADD CARTCA-QUANTITY TO CI-QUANTITY
005190             OF WS-WORK-CARTITM-RECORD
005200         MOVE WS-CURRENT-TS TO CI-UPDATED-AT
005210             OF WS-WORK-CARTITM-RECORD
005220         MOVE WS-WORK-CARTITM-RECORD TO CARTITM-RECORD
005230         REWRITE CARTITM-RECORD
005240             INVALID KEY
005250                 MOVE '12' TO CARTCA-RETURN-CODE
005260                 MOVE 'ORDCART: REWRITE FAILED ON CITMFILE'
005270                     TO CARTCA-MESSAGE
005280     ELSE
005290         PERFORM Z-INSERT-CARTITM.
005300*
005310 END-B-ADD-TO-CART.
005320     EXIT.
005330*
006000 C-GET-CART-ITEMS SECTION.
006010*
006020* Return every line of the session's cart. A session with no
006030* cart at all is not an error -- the result is an empty table.
006040*
006050 C-010.
006060     MOVE ZERO TO CARTCA-ITEM-COUNT.
006070     PERFORM Y-FIND-CART-BY-SESSION.
006080     IF WS-CART-FOUND
006090         MOVE CT-CART-ID OF WS-WORK-CART-RECORD
006100             TO CARTCA-CART-ID
006110         PERFORM Y-LOAD-CART-ITEMS.
006120*
006130 END-C-GET-CART-ITEMS.
006140     EXIT.
006150*
007000 D-UPDATE-ITEM-QTY SECTION.
007010*
007020* No-op (still return OK) if the cart or the line does not
007030* exist -- the update request is silent on what to do with a
007040* missing target, so we just leave well enough alone.
007050*
007060 D-010.
007070     PERFORM Y-FIND-CART-BY-SESSION.
007080     IF WS-CART-FOUND
007090         MOVE CT-CART-ID OF WS-WORK-CART-RECORD
007100             TO CARTCA-CART-ID
007110         PERFORM Y-FIND-CARTITM-BY-PRODUCT
007120         IF WS-CARTITM-FOUND
007130             MOVE CARTCA-QUANTITY TO CI-QUANTITY
007140                 OF WS-WORK-CARTITM-RECORD
007150             MOVE WS-CURRENT-TS TO CI-UPDATED-AT
007160                 OF WS-WORK-CARTITM-RECORD
007170             MOVE WS-WORK-CARTITM-RECORD TO CARTITM-RECORD
007180             REWRITE CARTITM-RECORD
007190                 INVALID KEY
007200                     MOVE '12' TO CARTCA-RETURN-CODE
007210                     MOVE 'ORDCART: REWRITE FAILED ON CITMFILE'
007220                         TO CARTCA-MESSAGE.
007230*
007240 END-D-UPDATE-ITEM-QTY.
007250     EXIT.
007260*
008000 E-REMOVE-ITEM SECTION.
008010*
008020* No-op (still return OK) if the cart or the line does not
008030* exist.
008040*
008050 E-010.
008060     PERFORM Y-FIND-CART-BY-SESSION.
008070     IF WS-CART-FOUND
008080         MOVE CT-CART-ID OF WS-WORK-CART-RECORD
008090             TO CARTCA-CART-ID
008100         PERFORM Y-FIND-CARTITM-BY-PRODUCT
008110         IF WS-CARTITM-FOUND
008130             DELETE CITMFILE
008140                 INVALID KEY
008150                     MOVE '12' TO CARTCA-RETURN-CODE
008160                     MOVE 'ORDCART: DELETE FAILED ON CITMFILE'
008170                         TO CARTCA-MESSAGE.
008180*
008190 END-E-REMOVE-ITEM.
008200     EXIT.
008210*
009000 F-CLEAR-CART SECTION.
009010*
009020* Delete every line belonging to the session's cart. Invoked
009030* by ORDSVC at the end of a successful checkout, and directly
009040* by ORDRUN for a stand-alone clear-cart request.
009050*
009060 F-010.
009070     PERFORM Y-FIND-CART-BY-SESSION.
009080     IF WS-CART-FOUND
009090         MOVE CT-CART-ID OF WS-WORK-CART-RECORD
009100             TO CARTCA-CART-ID
009110         PERFORM F-020-DELETE-CART-LINES
009120             THRU F-020-EXIT
009130             UNTIL WS-EOF-CITMFILE.
009140*
009150 END-F-CLEAR-CART.
009160     EXIT.
009170*
009200 F-020-DELETE-CART-LINES.
009210     PERFORM Y-READ-NEXT-CARTITM.
009220     IF NOT WS-EOF-CITMFILE
009230         IF CI-CART-ID OF WS-WORK-CARTITM-RECORD
009240                 = CARTCA-CART-ID
009250             DELETE CITMFILE
009260                 INVALID KEY
009270                     MOVE '12' TO CARTCA-RETURN-CODE
009280                     MOVE 'ORDCART: DELETE FAILED ON CITMFILE'
009290                         TO CARTCA-MESSAGE
009300         END-IF.
009310 F-020-EXIT.
009320     EXIT.
009330*
010000 Y-FIND-CART-BY-SESSION SECTION.
010010*
010020* Scans CARTFILE from the top looking for a session-id match.
010030* No alternate index on session id is carried on this RELATIVE
010040* file (see the FILES note at the head of this program), so the
010050* search is a straight sequential scan.
010060*
010070 Y-010.
010080     MOVE 'N' TO WS-CART-FOUND-SW.
010090     MOVE 1 TO WS-SCAN-RELKEY.
010100     MOVE WS-SCAN-RELKEY TO WS-CART-RELKEY.
010110     START CARTFILE KEY IS NOT LESS THAN WS-CART-RELKEY
010120         INVALID KEY
010130             MOVE 'Y' TO WS-EOF-CARTFILE-SW.
010140     IF NOT WS-EOF-CARTFILE
010150         PERFORM Y-010-SCAN-LOOP THRU Y-010-EXIT
010160             UNTIL WS-CART-FOUND OR WS-EOF-CARTFILE.
010170*
010180 END-Y-FIND-CART-BY-SESSION.
010190     EXIT.
010200*
010300 Y-010-SCAN-LOOP.
010310     READ CARTFILE NEXT RECORD
010320         AT END
010330             MOVE 'Y' TO WS-EOF-CARTFILE-SW
010340             GO TO Y-010-EXIT.
010350     IF CT-SESSION-ID = CARTCA-SESSION-ID
010360         MOVE 'Y' TO WS-CART-FOUND-SW
010370         MOVE CART-RECORD TO WS-WORK-CART-RECORD.
010380 Y-010-EXIT.
010390     EXIT.
010400*
011000 Y-CREATE-CART SECTION.
011010*
011020 Y-020.
011030     PERFORM Y-NEXT-CART-ID.
011040     MOVE WS-CART-RELKEY TO CT-CART-ID OF WS-WORK-CART-RECORD.
011050     MOVE CARTCA-SESSION-ID TO CT-SESSION-ID
011060         OF WS-WORK-CART-RECORD.
011070     MOVE WS-CURRENT-TS TO CT-CREATED-AT OF WS-WORK-CART-RECORD.
011080     MOVE WS-CURRENT-TS TO CT-UPDATED-AT OF WS-WORK-CART-RECORD.
011090     MOVE WS-WORK-CART-RECORD TO CART-RECORD.
011100     WRITE CART-RECORD
011110         INVALID KEY
011120             MOVE '12' TO CARTCA-RETURN-CODE
011130             MOVE 'ORDCART: WRITE FAILED ON CARTFILE'
011140                 TO CARTCA-MESSAGE.
011150     MOVE 'Y' TO WS-CART-FOUND-SW.
011160*
011170 END-Y-CREATE-CART.
011180     EXIT.
011190*
012000 Y-FIND-CARTITM-BY-PRODUCT SECTION.
012010*
012020* Scans CITMFILE for the line belonging to WS-WORK-CART-RECORD
012030* whose product id matches the caller's.
012040*
012050 Y-030.
012060     MOVE 'N' TO WS-CARTITM-FOUND-SW.
012070     MOVE 1 TO WS-CARTITM-RELKEY.
012080     START CITMFILE KEY IS NOT LESS THAN WS-CARTITM-RELKEY
012090         INVALID KEY
012100             MOVE 'Y' TO WS-EOF-CITMFILE-SW.
012110     IF NOT WS-EOF-CITMFILE
012120         PERFORM Y-030-SCAN-LOOP THRU Y-030-EXIT
012130             UNTIL WS-CARTITM-FOUND OR WS-EOF-CITMFILE.
012140*
012150 END-Y-FIND-CARTITM-BY-PRODUCT.
012160     EXIT.
012170*
012200 Y-030-SCAN-LOOP.
012210     READ CITMFILE NEXT RECORD
012220         AT END
012230             MOVE 'Y' TO WS-EOF-CITMFILE-SW
012240             GO TO Y-030-EXIT.
012250     IF CI-CART-ID = CARTCA-CART-ID
012260     AND CI-PRODUCT-ID = CARTCA-PRODUCT-ID
012270         MOVE 'Y' TO WS-CARTITM-FOUND-SW
012280         MOVE CARTITM-RECORD TO WS-WORK-CARTITM-RECORD.
012300 Y-030-EXIT.
012310     EXIT.
012320*
013000 Y-LOAD-CART-ITEMS SECTION.
013010*
013020* Loads every CITMFILE row for WS-WORK-CART-RECORD's cart id
013030* into CARTCA-ITEM-TABLE.
013040*
013050 Y-040.
013060     MOVE 'N' TO WS-EOF-CITMFILE-SW.
013070     MOVE 1 TO WS-CARTITM-RELKEY.
013080     START CITMFILE KEY IS NOT LESS THAN WS-CARTITM-RELKEY
013090         INVALID KEY
013100             MOVE 'Y' TO WS-EOF-CITMFILE-SW.
013110     IF NOT WS-EOF-CITMFILE
013120         PERFORM Y-040-SCAN-LOOP THRU Y-040-EXIT
013130             UNTIL WS-EOF-CITMFILE.
013140*
013150 END-Y-LOAD-CART-ITEMS.
013160     EXIT.
013170*
013200 Y-040-SCAN-LOOP.
013210     READ CITMFILE NEXT RECORD
013220         AT END
013230             MOVE 'Y' TO WS-EOF-CITMFILE-SW
013240             GO TO Y-040-EXIT.
013250     IF CI-CART-ID = CARTCA-CART-ID
013260         ADD 1 TO WS-ITEM-TABLE-NDX
013270         SET CARTCA-IT-NDX TO WS-ITEM-TABLE-NDX
013280         MOVE CI-ID TO CARTCA-IT-ID (CARTCA-IT-NDX)
013290         MOVE CI-PRODUCT-ID TO CARTCA-IT-PRODUCT-ID
013300             (CARTCA-IT-NDX)
013310         MOVE CI-QUANTITY TO CARTCA-IT-QUANTITY
013320             (CARTCA-IT-NDX)
013330         MOVE WS-ITEM-TABLE-NDX TO CARTCA-ITEM-COUNT.
013340 Y-040-EXIT.
013350     EXIT.
013360*
014000 Y-READ-NEXT-CARTITM SECTION.
014010*
014020 Y-050.
014030     READ CITMFILE NEXT RECORD
014040         AT END
014050             MOVE 'Y' TO WS-EOF-CITMFILE-SW.
014060     IF NOT WS-EOF-CITMFILE
014070         MOVE CARTITM-RECORD TO WS-WORK-CARTITM-RECORD.
014080*
014090 END-Y-READ-NEXT-CARTITM.
014100     EXIT.
014110*
015000 Y-NEXT-CART-ID SECTION.
015010*
015020* Bumps SQ-CART-NEXT-ID on the SEQFILE control record and
015030* hands the new value back as the surrogate key.
015040*
015050 Y-060.
015060     MOVE 1 TO WS-SEQFILE-RELKEY.
015070     READ SEQFILE
015080         INVALID KEY
015090             MOVE '12' TO CARTCA-RETURN-CODE
015100             MOVE 'ORDCART: SEQFILE CONTROL RECORD MISSING'
015110                 TO CARTCA-MESSAGE.
015120     ADD 1 TO SQ-CART-NEXT-ID.
015130     MOVE SQ-CART-NEXT-ID TO WS-CART-RELKEY.
015140     REWRITE SEQ-RECORD
015150         INVALID KEY
015160             MOVE '12' TO CARTCA-RETURN-CODE
015170             MOVE 'ORDCART: SEQFILE REWRITE FAILED'
015180                 TO CARTCA-MESSAGE.
015190*
015200 END-Y-NEXT-CART-ID.
015210     EXIT.
015220*
016000 Z-INSERT-CARTITM SECTION.
016010*
016020 Z-010.
016030     PERFORM Z-NEXT-CARTITM-ID.
016040     MOVE WS-CARTITM-RELKEY TO CI-ID OF WS-WORK-CARTITM-RECORD.
016050     MOVE CARTCA-CART-ID TO CI-CART-ID
016060         OF WS-WORK-CARTITM-RECORD.
016070     MOVE CARTCA-PRODUCT-ID TO CI-PRODUCT-ID
016080         OF WS-WORK-CARTITM-RECORD.
016090     MOVE CARTCA-QUANTITY TO CI-QUANTITY
016100         OF WS-WORK-CARTITM-RECORD.
016110     MOVE WS-CURRENT-TS TO CI-CREATED-AT
016120         OF WS-WORK-CARTITM-RECORD.
016130     MOVE WS-CURRENT-TS TO CI-UPDATED-AT
016140         OF WS-WORK-CARTITM-RECORD.
016150     MOVE WS-WORK-CARTITM-RECORD TO CARTITM-RECORD.
016160     WRITE CARTITM-RECORD
016170         INVALID KEY
016180             MOVE '12' TO CARTCA-RETURN-CODE
016190             MOVE 'ORDCART: WRITE FAILED ON CITMFILE'
016200                 TO CARTCA-MESSAGE.
016210*
016220 END-Z-INSERT-CARTITM.
016230     EXIT.
016240*
017000 Z-NEXT-CARTITM-ID SECTION.
017010*
017020 Z-020.
017030     MOVE 1 TO WS-SEQFILE-RELKEY.
017040     READ SEQFILE
017050         INVALID KEY
017060             MOVE '12' TO CARTCA-RETURN-CODE
017070             MOVE 'ORDCART: SEQFILE CONTROL RECORD MISSING'
017080                 TO CARTCA-MESSAGE.
017090     ADD 1 TO SQ-CARTITM-NEXT-ID.
017100     MOVE SQ-CARTITM-NEXT-ID TO WS-CARTITM-RELKEY.
017110     REWRITE SEQ-RECORD
017120         INVALID KEY
017130             MOVE '12' TO CARTCA-RETURN-CODE
017140             MOVE 'ORDCART: SEQFILE REWRITE FAILED'
017150                 TO CARTCA-MESSAGE.
017160*
017170 END-Z-NEXT-CARTITM-ID.
017180     EXIT.
