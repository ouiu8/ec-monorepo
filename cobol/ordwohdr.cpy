000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordwohdr.cpy                                            *
000140*      Midland Merchandise Systems -- Data Processing          *
000150*      Order Processing subsystem (ORD)                        *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* ORDER header record.  OH-TOTAL-AMOUNT is the sum of every
000210* OH-ORD-ID's OI-SUBTOTAL rows on OITMFILE -- the one control
000220* total this subsystem carries; there is no batch-spanning
000230* grand total because a run posts one order.  OH-STATUS moves
000240* PENDING -> PROCESSING/SHIPPED -> CANCELLED; only PENDING and
000250* PROCESSING orders may be cancelled (ordsvc.cbl,
000260* D-CANCEL-ORDER).
000270*
000280*     AMENDMENT HISTORY
000290*
000300*      DATE       INIT  REQUEST    DESCRIPTION
000310*      03/18/87   RGH   INITIAL    First cut for the order run.
000320*      02/09/99   LMS   MMS-Y2K1   Y2K date-window review, no
000321*                                  changes required.
000330*
000400     05  OH-ORDER-RECORD.
000410         10  OH-ORD-ID              PIC 9(9).
000420         10  OH-USER-ID             PIC 9(9).
000430         10  OH-ORDER-DATE.
000440             15  OH-ORDER-DATE-YMD  PIC 9(8).
000450             15  OH-ORDER-DATE-HMS  PIC 9(6).
000460         10  OH-ORDER-DATE-X REDEFINES OH-ORDER-DATE
000470                                    PIC X(14).
000480         10  OH-STATUS              PIC X(10).
000490             88  OH-STATUS-PENDING       VALUE 'PENDING'.
000500             88  OH-STATUS-PROCESSING    VALUE 'PROCESSING'.
000510             88  OH-STATUS-SHIPPED       VALUE 'SHIPPED'.
000520             88  OH-STATUS-CANCELLED     VALUE 'CANCELLED'.
000530             88  OH-STATUS-CANCELLABLE   VALUE 'PENDING' 'PROCESSING'.
000540         10  OH-TOTAL-AMOUNT        PIC S9(9)V99.
000550         10  OH-SHIPPING-ADDRESS    PIC X(200).
000560         10  OH-PAYMENT-METHOD      PIC X(20).
000570         10  OH-CANCELLED-AT.
000580             15  OH-CANCELLED-DATE  PIC 9(8).
000590             15  OH-CANCELLED-TIME  PIC 9(6).
000600         10  OH-CANCELLED-AT-X REDEFINES OH-CANCELLED-AT
000610                                    PIC X(14).
000620         10  OH-CREATED-AT.
000630             15  OH-CREATED-DATE    PIC 9(8).
000640             15  OH-CREATED-TIME    PIC 9(6).
000650         10  OH-CREATED-AT-X REDEFINES OH-CREATED-AT
000660                                    PIC X(14).
000670         10  OH-UPDATED-AT.
000680             15  OH-UPDATED-DATE    PIC 9(8).
000690             15  OH-UPDATED-TIME    PIC 9(6).
000700         10  OH-UPDATED-AT-X REDEFINES OH-UPDATED-AT
000710                                    PIC X(14).
000720         10  FILLER                 PIC X(30).
