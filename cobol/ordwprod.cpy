000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordwprod.cpy                                            *
000140*      Midland Merchandise Systems -- Data Processing          *
000150*      Order Processing subsystem (ORD)                        *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* PRODUCT master record -- the catalog.  PD-PROD-STOCK is
000210* decremented at order creation and restored at cancellation;
000220* it must never be allowed to go negative (see ordsvc.cbl,
000230* the stock-sufficiency rule).  Money is carried zoned, two
000240* decimal places, per house convention -- this shop does not
000250* pack money fields.
000260*
000270*     AMENDMENT HISTORY
000280*
000290*      DATE       INIT  REQUEST    DESCRIPTION
000300*      03/18/87   RGH   INITIAL    First cut for the order run.
000310*      04/25/89   RGH   MMS-0180   Added PD-PROD-IMAGE-URL for
000320*                                  the catalog imaging project.
000330*      02/09/99   LMS   MMS-Y2K1   Y2K date-window review, no
000331*                                  changes required.
000340*
000400     05  PD-PRODUCT-RECORD.
000410         10  PD-PROD-ID             PIC 9(9).
000420         10  PD-PROD-NAME           PIC X(80).
000430         10  PD-PROD-DESCRIPTION    PIC X(200).
000440         10  PD-PROD-PRICE          PIC S9(7)V99.
000450         10  PD-PROD-STOCK          PIC S9(7).
000460         10  PD-PROD-IMAGE-URL      PIC X(200).
000470         10  PD-CREATED-AT.
000480             15  PD-CREATED-DATE    PIC 9(8).
000490             15  PD-CREATED-TIME    PIC 9(6).
000500         10  PD-CREATED-AT-X REDEFINES PD-CREATED-AT
000510                                    PIC X(14).
000520         10  PD-UPDATED-AT.
000530             15  PD-UPDATED-DATE    PIC 9(8).
000540             15  PD-UPDATED-TIME    PIC 9(6).
000550         10  PD-UPDATED-AT-X REDEFINES PD-UPDATED-AT
000560                                    PIC X(14).
000570         10  FILLER                 PIC X(30).
