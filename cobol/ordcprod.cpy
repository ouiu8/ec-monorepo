000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordcprod.cpy                                            *
000140*      Midland Merchandise Systems -- Data Processing          *
000150*      Order Processing subsystem (ORD)                        *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* Parameter area passed CALL 'ORDPROD' USING PRODCA-COMMAREA.
000210* Carries one PRODUCT row in and out (create/update/get-by-id)
000220* or a whole catalog snapshot out (get-all).  Same commarea
000225* shape as CARTCA/ORDRCA -- one parameter area per service.
000240*
000250*     AMENDMENT HISTORY
000260*
000270*      DATE       INIT  REQUEST    DESCRIPTION
000280*      03/20/87   RGH   INITIAL    First cut for the order run.
000290*      06/14/91   TFK   MMS-0301   Added the catalog-snapshot
000300*                                  table for GETALL.
000310*
000400     05  PRODCA-COMMAREA.
000410         10  PRODCA-FUNCTION        PIC X(4).
000420             88  PRODCA-FN-CREATE       VALUE 'ADD '.
000430             88  PRODCA-FN-UPDATE       VALUE 'UPD '.
000440             88  PRODCA-FN-GET-ONE      VALUE 'GET '.
000450             88  PRODCA-FN-GET-ALL      VALUE 'ALL '.
000460             88  PRODCA-FN-DECR-STOCK   VALUE 'DECR'.
000470             88  PRODCA-FN-INCR-STOCK   VALUE 'INCR'.
000480         10  PRODCA-RETURN-CODE     PIC X(2).
000490             88  PRODCA-OK              VALUE '00'.
000500             88  PRODCA-NOT-FOUND       VALUE '04'.
000510             88  PRODCA-VALIDATION-ERR  VALUE '08'.
000520         10  PRODCA-MESSAGE         PIC X(60).
000530         10  PRODCA-QUANTITY        PIC 9(5).
000540         10  PRODCA-PRODUCT.
000550             15  PRODCA-PROD-ID         PIC 9(9).
000560             15  PRODCA-PROD-NAME       PIC X(80).
000570             15  PRODCA-PROD-DESC       PIC X(200).
000580             15  PRODCA-PROD-PRICE      PIC S9(7)V99.
000590             15  PRODCA-PROD-STOCK      PIC S9(7).
000600             15  PRODCA-PROD-IMAGE-URL  PIC X(200).
000610         10  PRODCA-ROW-COUNT       PIC S9(4) COMP.
000620         10  PRODCA-ROW-TABLE OCCURS 500 TIMES
000630                 INDEXED BY PRODCA-ROW-NDX.
000640             15  PRODCA-ROW-PROD-ID     PIC 9(9).
000650             15  PRODCA-ROW-PROD-NAME   PIC X(80).
000660             15  PRODCA-ROW-PRICE       PIC S9(7)V99.
000670             15  PRODCA-ROW-STOCK       PIC S9(7).
