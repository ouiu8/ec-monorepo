000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordcordr.cpy                                            *
000140*      Midland Merchandise Systems -- Data Processing          *
000150*      Order Processing subsystem (ORD)                        *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* Parameter area passed CALL 'ORDSVC' USING ORDRCA-COMMAREA.
000210* Drives all four OrderService functions from ORDRUN.
000220*
000230*     AMENDMENT HISTORY
000240*
000250*      DATE       INIT  REQUEST    DESCRIPTION
000260*      03/22/87   RGH   INITIAL    First cut for the order run.
000270*      11/02/93   TFK   MMS-0410   Widened session id to match
000280*                                  ordwcart.cpy after MMS-0410.
000290*
000400     05  ORDRCA-COMMAREA.
000410         10  ORDRCA-FUNCTION        PIC X(8).
000420             88  ORDRCA-FN-CHECKOUT     VALUE 'CHECKOUT'.
000430             88  ORDRCA-FN-GET-ORDER    VALUE 'GETORDER'.
000440             88  ORDRCA-FN-HISTORY      VALUE 'HISTORY '.
000450             88  ORDRCA-FN-CANCEL       VALUE 'CANCEL  '.
000460         10  ORDRCA-RETURN-CODE     PIC X(2).
000470             88  ORDRCA-OK              VALUE '00'.
000480             88  ORDRCA-NOT-FOUND       VALUE '04'.
000490             88  ORDRCA-VALIDATION-ERR  VALUE '08'.
000500             88  ORDRCA-BUSINESS-ERR    VALUE '12'.
000510         10  ORDRCA-MESSAGE         PIC X(60).
000520         10  ORDRCA-SESSION-ID      PIC X(64).
000530         10  ORDRCA-USER-ID         PIC 9(9).
000540         10  ORDRCA-SHIPPING-ADDRESS PIC X(200).
000550         10  ORDRCA-PAYMENT-METHOD  PIC X(20).
000560         10  ORDRCA-ORDER.
000570             15  ORDRCA-ORD-ID          PIC 9(9).
000580             15  ORDRCA-ORD-STATUS      PIC X(10).
000590             15  ORDRCA-ORD-TOTAL       PIC S9(9)V99.
000600         10  ORDRCA-LINE-COUNT      PIC S9(4) COMP.
000610         10  ORDRCA-LINE-TABLE OCCURS 200 TIMES
000620                 INDEXED BY ORDRCA-LN-NDX.
000630             15  ORDRCA-LN-PRODUCT-ID   PIC 9(9).
000640             15  ORDRCA-LN-QUANTITY     PIC 9(5).
000650             15  ORDRCA-LN-UNIT-PRICE   PIC S9(7)V99.
000660             15  ORDRCA-LN-SUBTOTAL     PIC S9(9)V99.
000670         10  ORDRCA-HIST-COUNT      PIC S9(4) COMP.
000680         10  ORDRCA-HIST-TABLE OCCURS 100 TIMES
000690                 INDEXED BY ORDRCA-HS-NDX.
000700             15  ORDRCA-HS-ORD-ID       PIC 9(9).
000710             15  ORDRCA-HS-STATUS       PIC X(10).
000720             15  ORDRCA-HS-TOTAL        PIC S9(9)V99.
