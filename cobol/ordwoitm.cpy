000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordwoitm.cpy                                            *
000140*      Midland Merchandise Systems -- Data Processing          *
000150*      Order Processing subsystem (ORD)                        *
000160*               @BANNER_END@                                   *
000170*                                                              *
000180*--------------------------------------------------------------*
000190*
000200* ORDER-ITEM record -- one row per line of a posted order.
000210* OI-UNIT-PRICE is snapshotted from the PRODUCT master at order
000220* time so a later catalog price change never disturbs a posted
000230* order; OI-SUBTOTAL = OI-QUANTITY * OI-UNIT-PRICE, coded
000240* ROUNDED per mainframe habit even though both operands are
000250* already at final decimal precision -- see ordsvc.cbl paragraph
000260* A-041-WRITE-ONE-LINE.
000270*
000280*     AMENDMENT HISTORY
000290*
000300*      DATE       INIT  REQUEST    DESCRIPTION
000310*      03/18/87   RGH   INITIAL    First cut for the order run.
000320*
000400     05  OI-ORDERITM-RECORD.
000410         10  OI-ID                  PIC 9(9).
000420         10  OI-ORDER-ID            PIC 9(9).
000430         10  OI-PRODUCT-ID          PIC 9(9).
000440         10  OI-QUANTITY            PIC 9(5).
000450         10  OI-UNIT-PRICE          PIC S9(7)V99.
000460         10  OI-SUBTOTAL            PIC S9(9)V99.
000470         10  OI-CREATED-AT.
000480             15  OI-CREATED-DATE    PIC 9(8).
000490             15  OI-CREATED-TIME    PIC 9(6).
000500         10  OI-CREATED-AT-X REDEFINES OI-CREATED-AT
000510                                    PIC X(14).
000520         10  OI-UPDATED-AT.
000530             15  OI-UPDATED-DATE    PIC 9(8).
000540             15  OI-UPDATED-TIME    PIC 9(6).
000550         10  OI-UPDATED-AT-X REDEFINES OI-UPDATED-AT
000560                                    PIC X(14).
000570         10  FILLER                 PIC X(30).
